000100*****************************************************************
000200* SALG.WTR01  -  SALGMESTER WEEKLY TRADE REPORT
000300* --------------------------------------------------------------
000400* READS THE TRADE LOG WRITTEN BY SALG.DTC01 DURING THE WEEK AND
000500* RENDERS IT AS A PLAIN-TEXT NARRATIVE REPORT FOR THE BRANCH
000600* DESK.  ONE DETAIL LINE PER TRADE, IN THE ORDER THE TRADES WERE
000700* POSTED.  NO SUBTOTALS, NO PAGE BREAKS - THIS IS AN ACTIVITY
000800* NARRATIVE, NOT A BALANCING REPORT.
000900*
001000* MAINTENANCE
001100*   1988-02-09  RH    ORIGINAL LAYOUT - READS TRDLOG SEQUENTIAL   WTR00010
001200*                      AND ECHOES EACH RECORD AS ONE LINE.        WTR00020
001300*   1991-09-14  JLK   ADDED THE NO-ACTIVITY FALLBACK LINE FOR     WTR00030
001400*                      WEEKS WITH AN EMPTY TRADE LOG.             WTR00040
001500*   1998-11-19  PDQ   Y2K - TIMESTAMP ECHOED FROM THE FULL        WTR00050
001600*                      YYYY-MM-DD HH:MM TEXT NOW CARRIED ON THE   WTR00060
001700*                      TRADE LOG RECORD, NO 2-DIGIT YEAR LOGIC    WTR00070
001800*                      LEFT IN THIS PROGRAM.                      WTR00080
001900*   2003-05-27  SHR   DROPPED THE OLD PAGE-FOOTING TOTALS LINE -  WTR00090
002000*                      BRANCH DESK WANTED THE NARRATIVE ONLY, NO  WTR00100
002100*                      BALANCING FIGURES ON THIS REPORT.          WTR00110
002200*   2009-07-01  SHR   RENUMBERED UNDER THE SALGMESTER JOB STREAM; WTR00120
002300*                      NO LOGIC CHANGE.                           WTR00130
002400*   2017-08-03  MBF   TICKET SLG-3390 - NOTE TEXT TRUNCATED TO    WTR00140
002500*                      FIT THE 90-BYTE REPORT LINE AFTER THE      WTR00150
002600*                      TRADE LOG NOTE FIELD WAS WIDENED.          WTR00160
002700*****************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. WEEKLY-TRADE-REPORT.
003000 AUTHOR. R HAUGEN.
003100 INSTALLATION. SALGMESTER SECURITIES PROCESSING.
003200 DATE-WRITTEN. 02/09/1988.
003300 DATE-COMPILED. 08/03/2017.
003400 SECURITY. SALGMESTER INTERNAL USE ONLY - OPERATIONS AND AUDIT.
003500*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SALG-TRADELOG-FILE ASSIGN TO TRDLOG
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS WS-TRDLOG-STATUS.
004600     SELECT SALG-WEEKLY-REPORT-FILE ASSIGN TO WKLYRPT
004700            ORGANIZATION IS LINE SEQUENTIAL
004800            FILE STATUS IS WS-WKLYRPT-STATUS.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200*
005300 FD  SALG-TRADELOG-FILE
005400     RECORDING MODE IS F.
005500     COPY SALGTLOG01.
005600*
005700 FD  SALG-WEEKLY-REPORT-FILE
005800     RECORDING MODE IS F.
005900 01  SALG-WREPT-LINE                    PIC X(90).
006000*
006100 WORKING-STORAGE SECTION.
006200*
006300* FILE-STATUS HOLDING AREA FOR THE TWO FILES THIS REPORT
006400* TOUCHES.  THE DIGIT-LEVEL REDEFINES BELOW LETS 1000-
006500* INITIALIZE TEST EACH BYTE SEPARATELY WHEN IT NEEDS TO - THE
006600* SAME PATTERN THE OTHER SALGMESTER BATCH PROGRAMS USE.
006700 01  WS-FILE-STATUS-FIELDS.
006800     05  WS-TRDLOG-STATUS                PIC XX.
006900     05  WS-WKLYRPT-STATUS                PIC XX.
007000     05  FILLER                          PIC X(06).
007100*
007200 01  WS-FILE-STATUS-DIGITS REDEFINES WS-FILE-STATUS-FIELDS.
007300     05  WS-TRDLOG-STATUS-1               PIC X.
007400     05  WS-TRDLOG-STATUS-2               PIC X.
007500     05  WS-WKLYRPT-STATUS-1              PIC X.
007600     05  WS-WKLYRPT-STATUS-2              PIC X.
007700     05  FILLER                          PIC X(06).
007800*
007900* TWO ONE-LETTER SWITCHES - END OF TRADE LOG, AND WHETHER THE
008000* WEEK HAD ANY ACTIVITY AT ALL.  WS-ANY-TRADES-SW IS SET BY
008100* 2300 BUT, LIKE SALG.DTC01'S CASH-AVAILABLE SWITCH, IS NOT
008200* CURRENTLY TESTED ANYWHERE - THE NO-ACTIVITY BRANCH IN
008300* 0000-MAIN-CONTROL IS DECIDED OFF WS-TRDLOG-EOF INSTEAD, SINCE
008400* AN EMPTY TRADE LOG HITS END-OF-FILE ON THE VERY FIRST READ.
008500 01  WS-SWITCHES.
008600     05  WS-TRDLOG-EOF-SW                PIC X(01) VALUE 'N'.
008700         88  WS-TRDLOG-EOF                          VALUE 'Y'.
008800     05  WS-ANY-TRADES-SW                PIC X(01) VALUE 'N'.
008900         88  WS-ANY-TRADES-FOUND                    VALUE 'Y'.
009000     05  FILLER                          PIC X(08).
009100*
009200* RUNNING COUNT OF DETAIL LINES WRITTEN, FOR THE END-OF-RUN
009300* SYSOUT TALLY IN 0000-MAIN-CONTROL.  A STANDALONE 77-LEVEL
009400* RATHER THAN A ONE-FIELD GROUP, SAME AS THE SCRATCH COUNTERS
009500* IN SALG.DTC01.
009600 77  WS-TRADE-LINE-COUNT             PIC S9(5) COMP VALUE 0.
009700*
009800* THE TWO-LINE REPORT BANNER WRITTEN ONCE PER RUN BY
009900* 2000-WRITE-REPORT-HEADER.  THE SEPARATOR ON LINE 2 IS A
010000* LITERAL 16-CHARACTER RULE, NOT A FULL-WIDTH FILL - THE
010100* BRANCH DESK'S REPORT SPEC HAS ALWAYS SHOWN A SHORT RULE
010200* UNDER THE TITLE, NOT ONE STRETCHING THE FULL REPORT WIDTH.
010300 01  WS-HEADER-LINE-1                    PIC X(90)
010400         VALUE 'Ukentlig rapport'.
010500 01  WS-HEADER-LINE-2                    PIC X(90)
010600         VALUE '================'.
010700*
010800 01  WS-NO-ACTIVITY-LINE                 PIC X(90)
010900         VALUE 'Ingen handler denne uken.'.
011000*
011100* ONE PRINT LINE PER TRADE, BUILT AS A NARRATIVE SENTENCE
011200* RATHER THAN A COLUMNAR LAYOUT - "BUY 00100x  250.00 NOK -
011300* NOTE TEXT" READS LIKE A SENTENCE ON THE BRANCH DESK PRINTOUT.
011400* EVERY LITERAL WORD (X, TIL, NOK, THE DASH) IS ITS OWN FILLER-
011500* SIZED FIELD SO THE COLUMN POSITIONS NEVER SHIFT IF A NUMERIC
011600* FIELD'S WIDTH EVER CHANGES.
011700 01  WS-REPORT-DETAIL-LINE.
011800     05  WS-RDL-TIMESTAMP                PIC X(16).
011900     05  FILLER                          PIC X(01) VALUE SPACE.
012000     05  WS-RDL-ACTION                   PIC X(04).
012100     05  FILLER                          PIC X(01) VALUE SPACE.
012200     05  WS-RDL-SYMBOL                   PIC X(10).
012300     05  FILLER                          PIC X(01) VALUE SPACE.
012400     05  WS-RDL-X-LITERAL                PIC X(01) VALUE 'x'.
012500     05  WS-RDL-QUANTITY                 PIC 9(07).
012600     05  FILLER                          PIC X(01) VALUE SPACE.
012700     05  WS-RDL-TIL-LITERAL              PIC X(03) VALUE 'til'.
012800     05  FILLER                          PIC X(01) VALUE SPACE.
012900     05  WS-RDL-PRICE                    PIC 9(07).99.
013000     05  FILLER                          PIC X(01) VALUE SPACE.
013100     05  WS-RDL-NOK-LITERAL              PIC X(03) VALUE 'NOK'.
013200     05  FILLER                          PIC X(01) VALUE SPACE.
013300     05  WS-RDL-DASH-LITERAL             PIC X(01) VALUE '-'.
013400     05  FILLER                          PIC X(01) VALUE SPACE.
013500     05  WS-RDL-NOTE                     PIC X(26).
013600     05  FILLER                          PIC X(01).
013700*
013800 01  WS-RDL-TIMESTAMP-PARTS REDEFINES WS-RDL-TIMESTAMP.
013900     05  WS-RDL-TS-DATE                  PIC X(10).
014000     05  FILLER                          PIC X(01).
014100     05  WS-RDL-TS-TIME                  PIC X(05).
014200*
014300 01  WS-RDL-PRICE-NUM REDEFINES WS-RDL-PRICE PIC 9(10).
014400*
014500*****************************************************************
014600* MAINLINE.  OPEN, HEADER, THEN EITHER THE NO-ACTIVITY LINE OR
014700* ONE DETAIL LINE PER TRADE-LOG RECORD, THEN CLOSE.  THIS
014800* REPORT NEVER RUNS AGAINST A TRADE LOG TOO LARGE TO FIT
014900* COMFORTABLY IN ONE PASS, SO THERE IS NO CHECKPOINT/RESTART
015000* LOGIC - A RERUN SIMPLY RE-READS THE SAME WEEK'S TRADE LOG
015100* AND OVERWRITES THE REPORT FROM THE TOP.
015200*****************************************************************
015300 PROCEDURE DIVISION.
015400*
015500 0000-MAIN-CONTROL.
015600     PERFORM 1000-INITIALIZE THRU 2000-WRITE-REPORT-HEADER.
015700     PERFORM 2100-READ-ONE-TRADE-REC.
015800     IF WS-TRDLOG-EOF
015900         PERFORM 2800-WRITE-NO-ACTIVITY-LINE
016000     ELSE
016100         PERFORM 2300-PROCESS-ONE-TRADE-REC
016200             UNTIL WS-TRDLOG-EOF
016300     END-IF.
016400     PERFORM 9000-CLOSE-ALL-FILES.
016500     DISPLAY 'SALG-WTR01: TRADE LINES WRITTEN '
016600             WS-TRADE-LINE-COUNT.
016700     STOP RUN.
016800*
016900* OPENS BOTH FILES AND WRITES THE TWO-LINE BANNER PLUS A
017000* BLANK SEPARATOR ROW - ALWAYS RUN TOGETHER IN ORDER, SO THEY
017100* ARE CARRIED AS ONE PERFORM THRU RANGE.
017200 1000-INITIALIZE.
017300     OPEN INPUT SALG-TRADELOG-FILE.
017400     OPEN OUTPUT SALG-WEEKLY-REPORT-FILE.
017500*
017600 2000-WRITE-REPORT-HEADER.
017700     WRITE SALG-WREPT-LINE FROM WS-HEADER-LINE-1.
017800     WRITE SALG-WREPT-LINE FROM WS-HEADER-LINE-2.
017900     WRITE SALG-WREPT-LINE FROM SPACES.
018000*
018100* SHARED READ PARAGRAPH - CALLED ONCE TO PRIME THE LOOP AND
018200* AGAIN AT THE BOTTOM OF EVERY TRIP THROUGH 2300.
018300 2100-READ-ONE-TRADE-REC.
018400     READ SALG-TRADELOG-FILE
018500         AT END
018600             SET WS-TRDLOG-EOF TO TRUE
018700     END-READ.
018800*
018900* ONE TRIP PER TRADE-LOG RECORD - BUILD THE NARRATIVE LINE,
019000* WARN ON A ZERO PRICE, WRITE IT, COUNT IT, AND PRIME THE NEXT
019100* READ.
019200 2300-PROCESS-ONE-TRADE-REC.
019300     SET WS-ANY-TRADES-FOUND TO TRUE.
019400     PERFORM 2400-BUILD-DETAIL-LINE.
019500     PERFORM 2500-CHECK-ZERO-PRICE THRU 2500-EXIT.
019600     WRITE SALG-WREPT-LINE FROM WS-REPORT-DETAIL-LINE.
019700     ADD 1 TO WS-TRADE-LINE-COUNT.
019800     PERFORM 2100-READ-ONE-TRADE-REC.
019900*
020000* MOVES EVERY FIELD OF THE TRADE-LOG RECORD INTO ITS SLOT ON
020100* THE NARRATIVE LINE - THE LITERAL WORDS (X, TIL, NOK, DASH)
020200* NEVER CHANGE SO THEY ARE NOT TOUCHED HERE, ONLY AT THEIR
020300* VALUE CLAUSE IN WORKING-STORAGE.
020400 2400-BUILD-DETAIL-LINE.
020500     MOVE SALG-TLOG-TIMESTAMP  TO WS-RDL-TIMESTAMP.
020600     MOVE SALG-TLOG-ACTION     TO WS-RDL-ACTION.
020700     MOVE SALG-TLOG-SYMBOL     TO WS-RDL-SYMBOL.
020800     MOVE SALG-TLOG-QUANTITY   TO WS-RDL-QUANTITY.
020900     MOVE SALG-TLOG-PRICE      TO WS-RDL-PRICE.
021000     MOVE SALG-TLOG-NOTE       TO WS-RDL-NOTE.
021100*
021200* A ZERO QUANTITY MEANS THE TRADE LOG RECORD WAS NEVER
021300* PROPERLY POSTED BY SALG.DTC01 (SHOULD NOT HAPPEN, BUT HAS) -
021400* THE GO TO SKIPS THE PRICE CHECK ENTIRELY SINCE A WARNING
021500* ABOUT A ZERO PRICE ON A ZERO-QUANTITY LINE WOULD JUST BE
021600* NOISE ON TOP OF NOISE.  OTHERWISE WARN THE OPERATOR WHEN A
021700* REAL TRADE SOMEHOW POSTED AT A ZERO PRICE.
021800 2500-CHECK-ZERO-PRICE.
021900     IF WS-RDL-QUANTITY = 0
022000         GO TO 2500-EXIT
022100     END-IF.
022200     IF WS-RDL-PRICE-NUM = 0
022300         DISPLAY 'SALG-WTR01: WARNING - ZERO PRICE ON TRADE '
022400                 WS-RDL-TS-DATE ' ' WS-RDL-SYMBOL
022500     END-IF.
022600 2500-EXIT.
022700     EXIT.
022800*
022900* THE ENTIRE TRADE LOG WAS EMPTY - ONE FIXED SENTENCE INSTEAD
023000* OF A BLANK REPORT, SO THE BRANCH DESK KNOWS THE JOB RAN
023100* CLEAN RATHER THAN WONDERING WHY THE REPORT HAS NO LINES.
023200 2800-WRITE-NO-ACTIVITY-LINE.
023300     WRITE SALG-WREPT-LINE FROM WS-NO-ACTIVITY-LINE.
023400*
023500* CLOSES BOTH FILES SO THE REPORT FILE IS RELEASED CLEANLY FOR
023600* WHATEVER PRINTS OR SHIPS IT TO THE BRANCH NEXT.
023700 9000-CLOSE-ALL-FILES.
023800     CLOSE SALG-TRADELOG-FILE.
023900     CLOSE SALG-WEEKLY-REPORT-FILE.
024000*
