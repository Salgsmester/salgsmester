000100*****************************************************************
000200* SALG.TLOG01  -  SALGMESTER TRADE LOG ENTRY RECORD
000300* --------------------------------------------------------------
000400* ONE RECORD PER TRADE POSTED BY THE SELL OR BUY PASS IN
000500* SALG.DTC01.  WRITTEN TO TRADELOG IN THE ORDER THE TRADES WERE
000600* POSTED, AND READ BACK IN THAT SAME ORDER BY SALG.WTR01 TO
000700* BUILD THE WEEKLY ACTIVITY REPORT.
000800*
000900* MAINTENANCE
001000*   1989-04-18  RH    ORIGINAL LAYOUT (858-REPORT DETAIL CARRY-
001100*                      OVER), FIXED-WIDTH TRADE NOTE FIELD.
001200*   1995-10-09  JLK   WIDENED QUANTITY TO 9(7) FOR ROUND-LOT
001300*                      BLOCK TRADES.
001400*   1998-12-02  PDQ   Y2K - TIMESTAMP STORED AS "YYYY-MM-DD HH:MM"
001500*                      TEXT, NO MORE 2-DIGIT YEAR.
001600*   2009-07-01  SHR   RENUMBERED UNDER SALGMESTER COPYBOOK SET.
001700*   2017-08-03  MBF   TICKET SLG-3390 - NOTE WIDENED FROM X(26) TO
001800*                      X(40).  RESERVE BELOW TRIMMED TO MATCH.
001900*****************************************************************
002000 01  SALG-TRADE-LOG-REC.
002100     05  SALG-TLOG-TIMESTAMP            PIC X(16).
002200     05  SALG-TLOG-ACTION               PIC X(04).
002300         88  SALG-TLOG-ACTION-IS-BUY        VALUE 'BUY '.
002400         88  SALG-TLOG-ACTION-IS-SELL       VALUE 'SELL'.
002500         88  SALG-TLOG-ACTION-IS-DIV        VALUE 'DIV '.
002600     05  SALG-TLOG-SYMBOL                PIC X(10).
002700     05  SALG-TLOG-QUANTITY               PIC 9(7).
002800     05  SALG-TLOG-PRICE                  PIC S9(7)V99.
002900     05  SALG-TLOG-NOTE                   PIC X(40).
003000     05  FILLER                           PIC X(04).
003100*        RESERVED - SLG-3390 NOTE-WIDENING CARRY-OVER, 2017.
003200     05  FILLER                           PIC X(10).
