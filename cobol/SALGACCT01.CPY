000100*****************************************************************
000200* SALG.ACCT01  -  SALGMESTER ACCOUNT / CASH HEADER RECORD
000300* --------------------------------------------------------------
000400* ONE RECORD PER PORTFOLIO.  CARRIES THE FREE-CASH BALANCE AND
000500* THE DATE OF THE ACCOUNT'S MOST RECENT TRADE (USED BY THE
000600* MINIMUM-WEEKLY-TRADE CHECK IN SALG.DTC01).  FIRST RECORD ON
000700* THE ACCOUNT FILE AND THE FIRST RECORD WRITTEN TO PORTFOLIOOUT.
000800*
000900* MAINTENANCE
001000*   1987-03-12  RH    ORIGINAL LAYOUT (SDCM BALANCING CARRY-OVER).
001100*   1994-11-02  RH    WIDENED CASH-BALANCE TO S9(9)V99 FOR LARGER
001200*                      DISCRETIONARY ACCOUNTS.
001300*   1998-09-30  PDQ   Y2K - LAST-TRADE-DATE STORED AS FULL
001400*                      YYYY-MM-DD TEXT, NO MORE 2-DIGIT YEAR.
001500*   2009-07-01  SHR   RENUMBERED UNDER SALGMESTER COPYBOOK SET.
001600*   2012-03-08  MBF   RESERVED 20 BYTES AFTER LAST-TRADE-DTE FOR
001700*                      THE MARGIN-ACCOUNT PROJECT THAT NEVER
001800*                      SHIPPED - LEFT IN PLACE, NOTHING USES IT.
001900*****************************************************************
002000 01  SALG-ACCOUNT-REC.
002100     05  SALG-ACCT-CASH-BALANCE        PIC S9(9)V99.
002200     05  SALG-ACCT-LAST-TRADE-DTE      PIC X(10).
002300     05  SALG-ACCT-TYPE-CDE            PIC X(01) VALUE 'R'.
002400         88  SALG-ACCT-TYPE-RETAIL          VALUE 'R'.
002500         88  SALG-ACCT-TYPE-MARGIN          VALUE 'M'.
002600         88  SALG-ACCT-TYPE-OMNIBUS         VALUE 'O'.
002700     05  FILLER                        PIC X(20).
002800*        RESERVED - SLG-1104 MARGIN-ACCOUNT PROJECT, 2012.
002900     05  FILLER                        PIC X(38).
