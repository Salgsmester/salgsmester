000100*****************************************************************
000200* SALG.DTC01  -  SALGMESTER DAILY TRADE CYCLE
000300* --------------------------------------------------------------
000400* DAILY BATCH DRIVER FOR THE SALGMESTER RETAIL BROKERAGE
000500* ACCOUNT.  READS THE CURRENT PORTFOLIO (CASH PLUS OPEN
000600* POSITIONS) AND THE DAILY MARKET SNAPSHOT, SCORES EVERY
000700* INSTRUMENT FOR EXPECTED SHORT-TERM GROWTH AND RISK, DECIDES
000800* WHICH POSITIONS TO SELL AND WHICH INSTRUMENTS TO BUY, POSTS
000900* THE TRADES AGAINST THE PORTFOLIO, AND WRITES THE UPDATED
001000* PORTFOLIO AND THE TRADE LOG.  THE WEEKLY NARRATIVE REPORT IS
001100* BUILT SEPARATELY BY SALG.WTR01 FROM THE TRADE LOG THIS
001200* PROGRAM WRITES.
001300*
001400* MAINTENANCE
001500*   1987-03-12  RH    ORIGINAL DAILY CYCLE - SELL PASS ONLY,
001600*                      NO BUY LOGIC YET.                          DTC00010
001700*   1988-11-30  RH    ADDED BUY PASS AND EQUAL-SPLIT BUDGETING.   DTC00020
001800*   1990-05-22  JLK   ADDED SECTOR DIVERSIFICATION CAP ON BUY     DTC00030
001900*                      CANDIDATES.                                DTC00040
002000*   1992-01-15  JLK   ADDED RISK-SCORE FILTER AHEAD OF THE BUY    DTC00050
002100*                      PASS (WEIGHTED VOLATILITY, DOWNSIDE RISK,  DTC00060
002200*                      CONCENTRATION).                            DTC00070
002300*   1994-07-08  RH    REPLACED HOME-GROWN FEE TABLE WITH THE      DTC00080
002400*                      FIXED-FEE PLUS VARIABLE-RATE FORMULA NOW   DTC00090
002500*                      USED THROUGHOUT SALGMESTER BATCH.          DTC00100
002600*   1996-03-19  JLK   ADDED REBALANCE-CADENCE GATE SO THE CYCLE   DTC00110
002700*                      CAN SKIP A DAY WHEN RUN TWICE.             DTC00120
002800*   1998-09-30  PDQ   Y2K - RUN DATE NOW CARRIED AS FULL CCYY-MM- DTC00130
002900*                      DD TEXT THROUGHOUT; CENTURY WINDOWING ADDEDDTC00140
003000*                      TO 1100-DETERMINE-RUN-DATE FOR THE ACCEPT  DTC00150
003100*                      FROM DATE RESULT.                          DTC00160
003200*   2001-04-02  PDQ   MINIMUM-WEEKLY-TRADE FLAG ADDED             DTC00170
003300*                      (INFORMATIONAL ONLY - DOES NOT FORCE A     DTC00180
003400*                      TRADE).                                    DTC00185
003500*   2005-10-11  SHR   WIDENED INSTRUMENT AND BUY-CANDIDATE TABLES DTC00190
003600*                      TO 500 ENTRIES FOR THE EXPANDED MARKET     DTC00200
003700*                      FEED.                                      DTC00205
003800*   2009-07-01  SHR   RENUMBERED UNDER THE SALGMESTER JOB STREAM; DTC00210
003900*                      NO LOGIC CHANGE.                           DTC00220
004000*   2013-02-27  MBF   CORRECTED SELL-PASS CASH CREDIT TO BE GROSS DTC00230
004100*                      (NO FEE DEDUCTED) PER THE STRATEGY DESK'S  DTC00240
004200*                      WRITTEN PROCEDURE; FEE FORMULA STILL USED  DTC00250
004300*                      ON THE BUY SIDE FOR THE INFORMATIONAL NET- DTC00260
004400*                      PROCEEDS LOG LINE.                         DTC00270
004500*   2021-06-14  MBF   TICKET SLG-4471 - BUY BUDGET NO LONGER      DTC00280
004600*                      TRUNCATED BEFORE SIZING; ONLY THE SHARE    DTC00290
004700*                      COUNT IS TRUNCATED.                        DTC00300
004800*****************************************************************
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. DAILY-TRADE-CYCLE.
005100 AUTHOR. M BORGEN FLATEN.
005200 INSTALLATION. SALGMESTER SECURITIES PROCESSING.
005300 DATE-WRITTEN. 03/12/1987.
005400 DATE-COMPILED. 06/14/2021.
005500 SECURITY. SALGMESTER INTERNAL USE ONLY - OPERATIONS AND AUDIT.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SALG-ACCOUNT-FILE ASSIGN TO ACCOUNT
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS WS-ACCOUNT-STATUS.
006700     SELECT SALG-POSITION-FILE ASSIGN TO POSNS
006800            ORGANIZATION IS LINE SEQUENTIAL
006900            FILE STATUS IS WS-POSITION-STATUS.
007000     SELECT SALG-INSTRUMENT-FILE ASSIGN TO INSTR
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WS-INSTRUMENT-STATUS.
007300     SELECT SALG-TRADELOG-FILE ASSIGN TO TRDLOG
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS IS WS-TRADELOG-STATUS.
007600     SELECT SALG-PORTFOLIO-OUT-FILE ASSIGN TO PORTOUT
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS IS WS-PORTOUT-STATUS.
007900*
008000 DATA DIVISION.
008100 FILE SECTION.
008200*
008300* THE FOUR INPUT FILES BELOW ARE READ-ONLY TO THIS PROGRAM -
008400* THE RECORD LAYOUTS THEMSELVES LIVE IN SHOP COPYBOOKS SO THE
008500* OTHER SALGMESTER PROGRAMS THAT SHARE THESE FILES (THE
008600* ACCOUNT-MAINTENANCE AND MARKET-FEED LOAD JOBS) ALWAYS SEE
008700* THE SAME LAYOUT THIS PROGRAM DOES.
008800 FD  SALG-ACCOUNT-FILE
008900     RECORDING MODE IS F.
009000     COPY SALGACCT01.
009100*
009200 FD  SALG-POSITION-FILE
009300     RECORDING MODE IS F.
009400     COPY SALGPOSN01.
009500*
009600 FD  SALG-INSTRUMENT-FILE
009700     RECORDING MODE IS F.
009800     COPY SALGINST01.
009900*
010000 FD  SALG-TRADELOG-FILE
010100     RECORDING MODE IS F.
010200     COPY SALGTLOG01.
010300*
010400* THE UPDATED PORTFOLIO OUTPUT FILE IS PRIVATE TO THIS PROGRAM
010500* AND THE NEXT DAY'S RUN OF ITSELF, SO ITS LAYOUT IS CARRIED
010600* RIGHT HERE IN THE FD RATHER THAN IN A SHARED COPYBOOK - ONE
010700* RECORD FORMAT FOR THE ACCOUNT LINE, ANOTHER FOR EACH OPEN
010800* POSITION LINE THAT FOLLOWS IT.
010900 FD  SALG-PORTFOLIO-OUT-FILE
011000     RECORDING MODE IS F.
011100 01  SALG-POUT-ACCOUNT-REC.
011200     05  SALG-POUT-CASH-BALANCE          PIC S9(9)V99.
011300     05  SALG-POUT-LAST-TRADE-DTE        PIC X(10).
011400     05  FILLER                          PIC X(59).
011500 01  SALG-POUT-POSITION-REC.
011600     05  SALG-POUT-POSN-SYMBOL           PIC X(10).
011700     05  SALG-POUT-POSN-NAME             PIC X(30).
011800     05  SALG-POUT-POSN-QUANTITY         PIC 9(7).
011900     05  SALG-POUT-POSN-ENTRY-PRICE      PIC S9(7)V99.
012000     05  SALG-POUT-POSN-LAST-PRICE       PIC S9(7)V99.
012100     05  SALG-POUT-POSN-DAILY-CHG-PCT    PIC S9(3)V9(6).
012200     05  SALG-POUT-POSN-WEEKLY-CHG-PCT   PIC S9(3)V9(6).
012300     05  SALG-POUT-POSN-VOLATILITY       PIC 9(3)V9(6).
012400     05  SALG-POUT-POSN-SECTOR           PIC X(20).
012500     05  SALG-POUT-POSN-ENTRY-DATE       PIC X(10).
012600     05  FILLER                          PIC X(10).
012700*
012800 WORKING-STORAGE SECTION.
012900*
013000*****************************************************************
013100* FILE-STATUS HOLDING AREA.  EVERY SELECT IN THE FILE-CONTROL
013200* PARAGRAPH ABOVE NAMES ONE OF THESE FIELDS AS ITS FILE STATUS,
013300* AND 1200-OPEN-ALL-FILES TESTS EACH ONE AFTER ITS OPEN.  NONE
013400* OF THEM IS EVER TESTED AGAIN AFTER OPEN - A READ OR WRITE
013500* ERROR ON ANY OF THESE FIVE FILES MID-RUN WOULD SHOW UP AS AN
013600* ABEND, NOT A GRACEFUL STATUS CHECK, SINCE THIS CYCLE HAS NO
013700* RESTART LOGIC TO FALL BACK ON.
013800*****************************************************************
013900 01  WS-FILE-STATUS-FIELDS.
014000     05  WS-ACCOUNT-STATUS               PIC X(02) VALUE SPACES.
014100     05  WS-POSITION-STATUS              PIC X(02) VALUE SPACES.
014200     05  WS-INSTRUMENT-STATUS            PIC X(02) VALUE SPACES.
014300     05  WS-TRADELOG-STATUS              PIC X(02) VALUE SPACES.
014400     05  WS-PORTOUT-STATUS               PIC X(02) VALUE SPACES.
014500     05  FILLER                          PIC X(10).
014600*
014700* ONE-LETTER Y/N SWITCHES WITH THEIR 88-LEVEL CONDITION NAMES -
014800* THE SHOP HOUSE STYLE FOR FLAGS SINCE BEFORE THIS PROGRAM WAS
014900* WRITTEN.  WS-CASH-AVAILABLE-SW IS CARRIED HERE BUT IS NOT
015000* CURRENTLY TESTED ANYWHERE IN THE PROCEDURE DIVISION - THE
015100* CASH GATE IN 5000-APPLY-BUY-PASS TESTS WS-CASH-BALANCE
015200* DIRECTLY INSTEAD.  LEFT IN PLACE RATHER THAN REMOVED IN CASE
015300* A FUTURE STRATEGY CHANGE WANTS A SEPARATE PRE-COMPUTED FLAG.
015400 01  WS-SWITCHES.
015500     05  WS-POSITION-EOF-SW              PIC X(01) VALUE 'N'.
015600         88  WS-POSITION-EOF                        VALUE 'Y'.
015700     05  WS-INSTRUMENT-EOF-SW            PIC X(01) VALUE 'N'.
015800         88  WS-INSTRUMENT-EOF                      VALUE 'Y'.
015900     05  WS-CASH-AVAILABLE-SW            PIC X(01) VALUE 'Y'.
016000         88  WS-CASH-AVAILABLE                      VALUE 'Y'.
016100     05  WS-REBALANCE-DUE-SW             PIC X(01) VALUE 'Y'.
016200         88  WS-REBALANCE-DUE                       VALUE 'Y'.
016300     05  WS-MIN-TRADE-REQD-SW            PIC X(01) VALUE 'N'.
016400         88  WS-MIN-TRADE-REQUIRED                  VALUE 'Y'.
016500     05  WS-POSITION-FOUND-SW            PIC X(01) VALUE 'N'.
016600         88  WS-POSITION-FOUND                      VALUE 'Y'.
016700     05  WS-SWAP-FLAG                    PIC X(01) VALUE 'N'.
016800         88  WS-SWAP-OCCURRED                       VALUE 'Y'.
016900     05  FILLER                          PIC X(10).
017000*
017100 01  SALG-STRATEGY-PARMS.
017200*    HOUSE STRATEGY CONSTANTS - THESE WERE HARD-CODED HERE ON
017300*    THE ORIGINAL 1987 CUTOVER AND HAVE STAYED HARD-CODED EVER
017400*    SINCE, SINCE THE STRATEGY DESK CHANGES THEM ONLY A FEW
017500*    TIMES A DECADE AND EACH CHANGE GOES THROUGH A FULL PROGRAM
017600*    RECOMPILE AND SIGN-OFF ANYWAY.  NOT READ FROM A PARAMETER
017700*    FILE OR A PARM CARD.
017800     05  SALG-WEEKLY-GROWTH-TARGET     PIC 9V9(6) VALUE 0.050000.
017900     05  SALG-MAX-PORTFOLIO-VOLATILITY PIC 9V9(6) VALUE 0.250000.
018000     05  SALG-MIN-TRADES-PER-WEEK        PIC 9(3)   VALUE 001.
018100     05  SALG-REBALANCE-CADENCE-DAYS     PIC 9(3)   VALUE 001.
018200     05  SALG-FIXED-FEE              PIC 9(5)V99 VALUE 00029.00.
018300     05  SALG-VARIABLE-FEE-RATE      PIC 9V9(6) VALUE 0.000550.
018400     05  SALG-MAX-PER-SECTOR             PIC 9(3)   VALUE 002.
018500     05  FILLER                          PIC X(10).
018600*
018700* TODAY'S RUN DATE, CARRIED THREE WAYS AT ONCE: AS THE RAW
018800* YYMMDD ACCEPT RESULT, AS A FULL CCYY-WINDOWED TEXT FIELD FOR
018900* WRITING TO RECORDS AND DISPLAYS, AND AS A COMP DAY COUNT FOR
019000* ARITHMETIC.  THE DAYS-SINCE FIELDS BELOW ARE THE OUTPUT OF
019100* THAT ARITHMETIC, NOT INPUT TO IT.
019200 01  WS-RUN-DATE-AREA.
019300     05  WS-RUN-DATE-YYMMDD.
019400         10  WS-RUN-DATE-YY               PIC 9(2).
019500         10  WS-RUN-DATE-MM                PIC 9(2).
019600         10  WS-RUN-DATE-DD                PIC 9(2).
019700     05  WS-RUN-CENTURY                  PIC 9(2)   COMP.
019800     05  WS-RUN-DATE-CCYY                PIC 9(4).
019900     05  WS-RUN-DATE-TEXT                PIC X(10).
020000     05  WS-LAST-REBALANCE-DTE           PIC X(10) VALUE SPACES.
020100     05  WS-DAYS-SINCE-REBAL             PIC S9(8) COMP VALUE 0.
020200     05  WS-DAYS-SINCE-TRADE             PIC S9(8) COMP VALUE 0.
020300     05  WS-RUN-DATE-DAYS                PIC S9(8) COMP VALUE 0.
020400     05  WS-OTHER-DATE-DAYS              PIC S9(8) COMP VALUE 0.
020500     05  FILLER                          PIC X(08).
020600*
020700 01  WS-DATE-CONV-AREA.
020800     05  WS-DATE-CONV-IN                 PIC X(10).
020900     05  WS-DATE-CONV-FIELDS REDEFINES WS-DATE-CONV-IN.
021000         10  WS-DATE-CONV-CCYY-N          PIC 9(4).
021100         10  FILLER                       PIC X(01).
021200         10  WS-DATE-CONV-MM-N            PIC 9(2).
021300         10  FILLER                       PIC X(01).
021400         10  WS-DATE-CONV-DD-N            PIC 9(2).
021500     05  WS-DATE-CONV-OUT                PIC S9(8) COMP.
021600     05  FILLER                          PIC X(08).
021700*
021800 01  WS-ACCOUNT-WORK.
021900     05  WS-CASH-BALANCE                 PIC S9(9)V99 VALUE 0.
022000     05  WS-CASH-AT-PASS-START           PIC S9(9)V99 VALUE 0.
022100     05  WS-LAST-TRADE-DTE               PIC X(10) VALUE SPACES.
022200     05  FILLER                          PIC X(10).
022300*
022400* THE OPEN-POSITION TABLE - THE IN-MEMORY MIRROR OF EVERY
022500* ACTIVE LINE ON SALGPOSN01, PLUS THE MARKET-VALUE AND
022600* UNREALISED-RETURN COLUMNS 3200 COMPUTES EACH CYCLE AND THE
022700* ACTIVE/SOLD SWITCH 4100 FLIPS WHEN A POSITION IS SOLD DOWN
022800* TO ZERO.  SIZED AT 200 ENTRIES - SALGMESTER HAS NEVER CARRIED
022900* MORE THAN A FEW DOZEN OPEN LINES ON ANY ONE RETAIL ACCOUNT,
023000* SO THIS HAS NEVER NEEDED TO GROW THE WAY THE INSTRUMENT
023100* TABLE BELOW DID IN THE 2005 WIDENING.
023200 01  WS-POSITION-TABLE.
023300     05  WS-POSITION-COUNT               PIC S9(4) COMP VALUE 0.
023400     05  WS-POSITION-ENTRY OCCURS 200 TIMES.
023500         10  WS-POSN-SYMBOL                PIC X(10).
023600         10  WS-POSN-NAME                  PIC X(30).
023700         10  WS-POSN-QUANTITY               PIC 9(7).
023800         10  WS-POSN-ENTRY-PRICE            PIC S9(7)V99.
023900         10  WS-POSN-LAST-PRICE             PIC S9(7)V99.
024000         10  WS-POSN-DAILY-CHG-PCT          PIC S9(3)V9(6).
024100         10  WS-POSN-WEEKLY-CHG-PCT         PIC S9(3)V9(6).
024200         10  WS-POSN-VOLATILITY             PIC 9(3)V9(6).
024300         10  WS-POSN-SECTOR                 PIC X(20).
024400         10  WS-POSN-ENTRY-DATE             PIC X(10).
024500         10  WS-POSN-MARKET-VALUE           PIC S9(9)V99.
024600         10  WS-POSN-UNREAL-RETURN          PIC S9(3)V9(6).
024700         10  WS-POSN-ACTIVE-SW              PIC X(01) VALUE 'Y'.
024800             88  WS-POSN-ACTIVE                        VALUE 'Y'.
024900             88  WS-POSN-SOLD                          VALUE 'N'.
025000         10  FILLER                        PIC X(10).
025100*
025200* MIRRORS THE LAYOUT OF SALGINST01 FOR THE MARKET-WIDE FEED,
025300* PLUS THE TWO COMPUTED COLUMNS (GROWTH, RISK SCORE) THAT DO
025400* NOT EXIST ON THE DISK RECORD - THEY ARE FILLED IN BY 3210
025500* AFTER THE TABLE IS LOADED, NOT READ FROM SALGINST01 ITSELF.
025600 01  WS-INSTRUMENT-TABLE.
025700     05  WS-INSTRUMENT-COUNT             PIC S9(4) COMP VALUE 0.
025800     05  WS-INSTRUMENT-ENTRY OCCURS 500 TIMES.
025900         10  WS-INST-SYMBOL                 PIC X(10).
026000         10  WS-INST-NAME                   PIC X(30).
026100         10  WS-INST-LAST-PRICE             PIC S9(7)V99.
026200         10  WS-INST-DAILY-CHG-PCT          PIC S9(3)V9(6).
026300         10  WS-INST-WEEKLY-CHG-PCT         PIC S9(3)V9(6).
026400         10  WS-INST-VOLATILITY             PIC 9(3)V9(6).
026500         10  WS-INST-SECTOR                 PIC X(20).
026600         10  WS-INST-GROWTH                 PIC S9(3)V9(6).
026700         10  WS-INST-RISK-SCORE             PIC S9(3)V9(6).
026800         10  FILLER                         PIC X(10).
026900*
027000* THE GROWTH-RANKED CANDIDATE LIST BUILT BY 3390, WITH A
027100* SECTOR-ONLY REDEFINES USED BY THE DIVERSIFICATION PASS IN
027200* 3400 AND A HOLD AREA SIZED TO ONE WHOLE ENTRY FOR THE BUBBLE
027300* SORT'S SWAP LOGIC IN 3396.
027400 01  WS-SORT-CANDIDATE-TABLE.
027500     05  WS-SORT-CANDIDATE-COUNT         PIC S9(4) COMP VALUE 0.
027600     05  WS-SORT-CANDIDATE-ENTRY OCCURS 500 TIMES.
027700         10  WS-SCE-SYMBOL                  PIC X(10).
027800         10  WS-SCE-NAME                    PIC X(30).
027900         10  WS-SCE-LAST-PRICE              PIC S9(7)V99.
028000         10  WS-SCE-SECTOR                  PIC X(20).
028100         10  WS-SCE-GROWTH                  PIC S9(3)V9(6).
028200         10  WS-SCE-RISK-SCORE              PIC S9(3)V9(6).
028300     05  WS-SORT-CANDIDATE-SECTOR-VIEW REDEFINES
028400             WS-SORT-CANDIDATE-ENTRY OCCURS 500 TIMES.
028500         10  WS-SCV-SYMBOL                  PIC X(10).
028600         10  FILLER                         PIC X(39).
028700         10  WS-SCV-SECTOR                  PIC X(20).
028800         10  FILLER                         PIC X(18).
028900     05  WS-SCE-HOLD-AREA                PIC X(87).
029000*
029100* THE GROWTH-SORTED CANDIDATE LIST AFTER 3400 HAS THINNED IT
029200* DOWN TO NO MORE THAN SALG-MAX-PER-SECTOR ENTRIES PER SECTOR -
029300* STILL GROWTH-RANKED, JUST SECTOR-BALANCED.
029400 01  WS-DIVERSIFIED-TABLE.
029500     05  WS-DIVERSIFIED-COUNT            PIC S9(4) COMP VALUE 0.
029600     05  WS-DIVERSIFIED-ENTRY OCCURS 500 TIMES.
029700         10  WS-DVE-SYMBOL                  PIC X(10).
029800         10  WS-DVE-NAME                    PIC X(30).
029900         10  WS-DVE-LAST-PRICE              PIC S9(7)V99.
030000         10  WS-DVE-SECTOR                  PIC X(20).
030100         10  WS-DVE-GROWTH                  PIC S9(3)V9(6).
030200         10  WS-DVE-RISK-SCORE              PIC S9(3)V9(6).
030300     05  FILLER                          PIC X(10).
030400*
030500* THE OUTPUT OF 3600'S RISK-SCORE FILTER - EVERY CANDIDATE HERE
030600* ALREADY SURVIVED THE SECTOR CAP AND THE RISK CEILING, SO THIS
030700* IS THE EXACT LIST 5000 SPENDS THE CASH BUDGET AGAINST.  THE
030800* POST-VIEW REDEFINES EXISTS SO 5100 CAN PICK JUST THE SYMBOL
030900* AND PRICE OUT OF A CANDIDATE WITHOUT NAMING EVERY FIELD.
031000 01  WS-BUY-CANDIDATE-TABLE.
031100     05  WS-BUY-CANDIDATE-COUNT          PIC S9(4) COMP VALUE 0.
031200     05  WS-BUY-CANDIDATE-ENTRY OCCURS 500 TIMES.
031300         10  WS-BCE-SYMBOL                  PIC X(10).
031400         10  WS-BCE-NAME                    PIC X(30).
031500         10  WS-BCE-LAST-PRICE              PIC S9(7)V99.
031600         10  WS-BCE-SECTOR                  PIC X(20).
031700     05  WS-BUY-CANDIDATE-POST-VIEW REDEFINES
031800             WS-BUY-CANDIDATE-ENTRY OCCURS 500 TIMES.
031900         10  WS-BCV-SYMBOL                  PIC X(10).
032000         10  FILLER                         PIC X(30).
032100         10  WS-BCV-LAST-PRICE              PIC S9(7)V99.
032200         10  FILLER                         PIC X(20).
032300     05  FILLER                          PIC X(10).
032400*
032500* ONE SLOT PER DISTINCT SECTOR NAME SEEN SO FAR TODAY - BUILT
032600* FRESH EACH RUN BY 3251-FIND-OR-ADD-SECTOR, NEVER CARRIED
032700* FORWARD FROM YESTERDAY.  50 SLOTS IS FAR MORE THAN THE
032800* HANDFUL OF SECTOR CODES SALGMESTER'S FEED HAS EVER CARRIED.
032900 01  WS-SECTOR-COUNT-TABLE.
033000     05  WS-SECTOR-ENTRY-COUNT           PIC S9(3) COMP VALUE 0.
033100     05  WS-SECTOR-ENTRY OCCURS 50 TIMES.
033200         10  WS-SECTOR-NAME                 PIC X(20).
033300         10  WS-SECTOR-CANDIDATE-CNT    PIC S9(3) COMP VALUE 0.
033400         10  WS-SECTOR-EXPOSURE-AMT         PIC S9(11)V99 VALUE 0.
033500         10  FILLER                         PIC X(10).
033600*
033700* SYMBOLS ONLY - THE SELL LIST DOES NOT NEED PRICE OR SECTOR,
033800* SINCE 4100 RE-READS THOSE OFF THE MATCHING POSITION-TABLE
033900* ENTRY AT POSTING TIME RATHER THAN CARRYING A SECOND COPY.
034000 01  WS-SELL-LIST-TABLE.
034100     05  WS-SELL-LIST-COUNT              PIC S9(4) COMP VALUE 0.
034200     05  WS-SELL-LIST-SYMBOL OCCURS 200 TIMES PIC X(10).
034300     05  FILLER                          PIC X(10).
034400*
034500* ONE ENTRY PER TRADE POSTED TODAY, IN THE ORDER POSTED -
034600* SELLS FIRST (4100), THEN BUYS (5100).  6100 FLUSHES THIS
034700* BUFFER TO SALG-TRADELOG-FILE AT END OF RUN; THE 400-ENTRY
034800* CEILING HAS NEVER BEEN CLOSE TO BEING HIT ON A SINGLE
034900* ACCOUNT'S DAILY CYCLE.
035000 01  WS-TRADE-LOG-BUFFER.
035100     05  WS-TRADE-LOG-BUF-COUNT          PIC S9(4) COMP VALUE 0.
035200     05  WS-TRADE-LOG-BUF-ENTRY OCCURS 400 TIMES.
035300         10  WS-TLB-TIMESTAMP               PIC X(16).
035400         10  WS-TLB-ACTION                  PIC X(04).
035500         10  WS-TLB-SYMBOL                  PIC X(10).
035600         10  WS-TLB-QUANTITY                PIC 9(7).
035700         10  WS-TLB-PRICE                   PIC S9(7)V99.
035800         10  WS-TLB-NOTE                    PIC X(40).
035900         10  FILLER                         PIC X(10).
036000*
036100* THE THREE PORTFOLIO-LEVEL RISK NUMBERS COMPUTED BY 3300 PLUS
036200* THE PORTFOLIO TOTAL VALUE THEY ARE WEIGHTED AGAINST.  NONE OF
036300* THESE FIVE FIELDS IS WRITTEN TO ANY OUTPUT FILE - THEY EXIST
036400* ONLY TO DRIVE THE STRATEGY GATES AND THE SYSOUT SUMMARY.
036500 01  WS-RISK-METRICS.
036600     05  WS-PORTFOLIO-TOTAL-VALUE        PIC S9(11)V99 VALUE 0.
036700     05  WS-WEIGHTED-VOLATILITY          PIC S9(3)V9(6) VALUE 0.
036800     05  WS-DOWNSIDE-RISK                PIC S9(3)V9(6) VALUE 0.
036900     05  WS-CONCENTRATION                PIC S9(3)V9(6) VALUE 0.
037000     05  WS-POSITION-WEIGHT              PIC S9(3)V9(6) VALUE 0.
037100     05  FILLER                          PIC X(10).
037200*
037300* THE REASON TEXT AND THE THREE EDIT FIELDS BELOW ARE PURE
037400* SCRATCH - NOTHING IN ANY FILE CARRIES THEM FORWARD BETWEEN
037500* RUNS.  THEY ARE DECLARED AS STANDALONE 77-LEVEL ITEMS RATHER
037600* THAN BURIED IN A GROUP, SINCE THAT IS HOW A ONE-OFF WORK
037700* FIELD IS DECLARED EVERYWHERE ELSE IN THE SALGMESTER SHOP.
037800 77  WS-DECISION-REASON                  PIC X(60) VALUE SPACES.
037900 77  WS-EDITED-VOLATILITY                PIC Z9.99.
038000 77  WS-EDITED-CANDIDATE-COUNT           PIC ZZ9.
038100 77  WS-EDITED-PORTFOLIO-VALUE           PIC Z,ZZZ,ZZZ,ZZ9.99.
038200*
038300* SCRATCH SUBSCRIPTS AND ONE-TRADE-AT-A-TIME WORK FIELDS.
038400* THESE USED TO LIVE UNDER A WS-MISC-COUNTERS GROUP; THE 2021
038500* REWORK OF THE BUY-BUDGET LOGIC (SEE DTC00280 ABOVE) PULLED
038600* THEM OUT TO STANDALONE 77s SO EACH ONE CAN BE REDEFINED OR
038700* DROPPED WITHOUT DISTURBING ITS NEIGHBORS' DISPLACEMENT.
038800 77  WS-SUB-1                        PIC S9(4) COMP VALUE 0.
038900 77  WS-SUB-2                        PIC S9(4) COMP VALUE 0.
039000 77  WS-SUB-3                        PIC S9(4) COMP VALUE 0.
039100 77  WS-SECTOR-LOOKUP-SUB            PIC S9(3) COMP VALUE 0.
039200 77  WS-NEW-POSN-SUB                 PIC S9(4) COMP VALUE 0.
039300* BUY-SIDE SIZING WORK FIELDS - ONE BUDGET, ONE CANDIDATE AT A
039400* TIME.  SEE 5050-COMPUTE-BUY-BUDGET AND 5100-POST-ONE-BUY.
039500 77  WS-BUY-BUDGET                   PIC S9(9)V99 VALUE 0.
039600 77  WS-BUY-QUANTITY                 PIC 9(7) VALUE 0.
039700* FEE AND COST/PROCEEDS WORK FIELDS SHARED BY THE BUY AND SELL
039800* PASSES - SEE THE 7000 SERIES OF PARAGRAPHS NEAR THE BOTTOM.
039900 77  WS-TRADE-FEE-AMT                PIC S9(7)V99 VALUE 0.
040000 77  WS-TRADE-GROSS-AMT              PIC S9(11)V99 VALUE 0.
040100 77  WS-TOTAL-BUY-COST               PIC S9(11)V99 VALUE 0.
040200 77  WS-SELL-PROCEEDS                PIC S9(11)V99 VALUE 0.
040300* HOLDS THE SECTOR NAME BEING LOOKED UP OR ADDED IN
040400* 3251-FIND-OR-ADD-SECTOR WHILE THE TABLE IS SEARCHED.
040500 77  WS-TEMP-SECTOR                  PIC X(20) VALUE SPACES.
040600* GROWTH-FORMULA AND DOWNSIDE-RISK SCRATCH - SEE 3210 AND 3325.
040700 77  WS-VOL-DAMPENER                 PIC S9(3)V9(6) VALUE 0.
040800 77  WS-NEG-DAILY-CHG                PIC S9(3)V9(6) VALUE 0.
040900 77  WS-NET-PROCEEDS-TEMP            PIC S9(11)V99 VALUE 0.
041000*
041100 PROCEDURE DIVISION.
041200*
041300* MAINLINE.  ONE PASS THROUGH THE SALGMESTER DAILY CYCLE IS
041400* ONE RUN OF THIS PROGRAM - THERE IS NO RESTART-MID-CYCLE
041500* CHECKPOINT.  IF A STEP ABENDS, RERUN THE WHOLE JOB AFTER
041600* THE OPERATOR HAS CONFIRMED THE PRIOR PARTIAL PORTFOLIO-OUT
041700* AND TRADE-LOG FILES WERE NOT PICKED UP DOWNSTREAM.
041800 0000-MAIN-CONTROL.
041900     PERFORM 1000-INITIALIZE.
042000     PERFORM 2000-READ-PORTFOLIO-INPUT.
042100     PERFORM 3000-EVALUATE-STRATEGY.
042200     PERFORM 4000-APPLY-SELL-PASS.
042300     PERFORM 5000-APPLY-BUY-PASS.
042400     PERFORM 6000-WRITE-PORTFOLIO-OUT.
042500     PERFORM 6100-WRITE-TRADE-LOG.
042600     PERFORM 6200-DISPLAY-SUMMARY.
042700     PERFORM 9000-CLOSE-ALL-FILES.
042800     STOP RUN.
042900*
043000* START-OF-DAY HOUSEKEEPING.  1100 AND 1200 ALWAYS RUN
043100* TOGETHER, IN ORDER, SO THEY ARE CARRIED AS ONE PERFORM
043200* THRU RANGE RATHER THAN TWO SEPARATE PERFORM STATEMENTS.
043300 1000-INITIALIZE.
043400     PERFORM 1100-DETERMINE-RUN-DATE THRU 1200-OPEN-ALL-FILES.
043500*
043600* DERIVES TODAY'S RUN DATE FROM THE SYSTEM CLOCK.  THIS IS THE
043700* ONLY PLACE IN THE PROGRAM THAT TOUCHES THE OPERATING SYSTEM
043800* DATE - EVERY OTHER PARAGRAPH WORKS OFF WS-RUN-DATE-TEXT.
043900 1100-DETERMINE-RUN-DATE.
044000*    CLASSIC CENTURY WINDOW FROM THE 1998 Y2K SWEEP - A TWO
044100*    DIGIT YEAR OF 50 OR ABOVE IS 19XX, BELOW 50 IS 20XX.
044200     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
044300     IF WS-RUN-DATE-YY < 50
044400         MOVE 20 TO WS-RUN-CENTURY
044500     ELSE
044600         MOVE 19 TO WS-RUN-CENTURY
044700     END-IF.
044800     COMPUTE WS-RUN-DATE-CCYY =
044900             (WS-RUN-CENTURY * 100) + WS-RUN-DATE-YY.
045000     STRING WS-RUN-DATE-CCYY    DELIMITED BY SIZE
045100            '-'                 DELIMITED BY SIZE
045200            WS-RUN-DATE-MM      DELIMITED BY SIZE
045300            '-'                 DELIMITED BY SIZE
045400            WS-RUN-DATE-DD      DELIMITED BY SIZE
045500            INTO WS-RUN-DATE-TEXT.
045600* THE FIVE FILES STAY OPEN FOR THE WHOLE RUN - THE TRADE LOG
045700* AND THE NEW PORTFOLIO SNAPSHOT ARE BUILT INCREMENTALLY AS
045800* THE SELL AND BUY PASSES POST TRADES, NOT REWRITTEN WHOLESALE
045900* AT THE END.
046000 1200-OPEN-ALL-FILES.
046100     OPEN INPUT  SALG-ACCOUNT-FILE.
046200     OPEN INPUT  SALG-POSITION-FILE.
046300     OPEN INPUT  SALG-INSTRUMENT-FILE.
046400     OPEN OUTPUT SALG-TRADELOG-FILE.
046500     OPEN OUTPUT SALG-PORTFOLIO-OUT-FILE.
046600*
046700* LOADS THE THREE INPUT FILES INTO WORKING STORAGE.  EVERYTHING
046800* DOWNSTREAM OF THIS PARAGRAPH WORKS AGAINST THE TABLES, NOT
046900* THE FILES - THE CASH-ACCOUNT HEADER, EVERY OPEN POSITION, AND
047000* EVERY TRADABLE INSTRUMENT ON TODAY'S MARKET FEED.
047100 2000-READ-PORTFOLIO-INPUT.
047200     PERFORM 2100-READ-ACCOUNT-REC.
047300     PERFORM 2200-READ-POSITION-FILE.
047400     PERFORM 2300-READ-INSTRUMENT-FILE.
047500*
047600* THE ACCOUNT FILE CARRIES A SINGLE HEADER RECORD - CASH
047700* BALANCE AND THE DATE OF THE LAST TRADE POSTED.  AN EMPTY OR
047800* MISSING ACCOUNT FILE IS TREATED AS A ZERO-CASH, NEVER-TRADED
047900* ACCOUNT RATHER THAN AN ABEND; THE BATCH STILL RUNS AND WILL
048000* SIMPLY FIND NO BUY BUDGET AVAILABLE.
048100 2100-READ-ACCOUNT-REC.
048200     READ SALG-ACCOUNT-FILE
048300         AT END
048400             MOVE 0     TO WS-CASH-BALANCE
048500             MOVE SPACES TO WS-LAST-TRADE-DTE
048600     END-READ.
048700     IF WS-ACCOUNT-STATUS = '00'
048800         MOVE SALG-ACCT-CASH-BALANCE     TO WS-CASH-BALANCE
048900         MOVE SALG-ACCT-LAST-TRADE-DTE   TO WS-LAST-TRADE-DTE
049000     END-IF.
049100*
049200* DRIVES THE POSITION-FILE READ LOOP.  ONE CALL HERE LOADS
049300* EVERY OPEN POSITION RECORD INTO WS-POSITION-TABLE.
049400 2200-READ-POSITION-FILE.
049500     PERFORM 2205-READ-ONE-POSITION-REC UNTIL WS-POSITION-EOF.
049600*
049700* READS ONE POSITION RECORD AND HANDS IT OFF TO THE LOADER
049800* PARAGRAPH UNLESS THIS IS THE END-OF-FILE READ.
049900 2205-READ-ONE-POSITION-REC.
050000     READ SALG-POSITION-FILE
050100         AT END
050200             SET WS-POSITION-EOF TO TRUE
050300         NOT AT END
050400             PERFORM 2210-LOAD-ONE-POSITION
050500     END-READ.
050600*
050700* COPIES ONE POSITION RECORD INTO THE NEXT FREE TABLE SLOT AND
050800* DEFAULTS A BLANK SECTOR TO 'UKJENT' (UNKNOWN) SO EVERY
050900* POSITION ALWAYS HAS SOMETHING TO GROUP ON DURING SECTOR
051000* EXPOSURE AND DIVERSIFICATION CHECKS LATER IN THE RUN.
051100 2210-LOAD-ONE-POSITION.
051200*        ONE TABLE SLOT PER POSITION RECORD, IN THE ORDER THE
051300*        FILE PRESENTS THEM - THE TABLE CARRIES NO KEY AND NO
051400*        SYMBOL INDEX, SO 4105 BELOW SEARCHES IT LINEARLY.
051500     ADD 1 TO WS-POSITION-COUNT.
051600     SET WS-SUB-1 TO WS-POSITION-COUNT.
051700     MOVE SALG-POSN-SYMBOL          TO WS-POSN-SYMBOL(WS-SUB-1).
051800     MOVE SALG-POSN-NAME            TO WS-POSN-NAME(WS-SUB-1).
051900     MOVE SALG-POSN-QUANTITY        TO WS-POSN-QUANTITY(WS-SUB-1).
052000     MOVE SALG-POSN-ENTRY-PRICE     TO
052100             WS-POSN-ENTRY-PRICE(WS-SUB-1).
052200*        LAST PRICE COMES IN FROM YESTERDAY'S PORTFOLIOOUT AS-IS -
052300*        3200 OVERWRITES IT BELOW ONCE TODAY'S SNAPSHOT IS
052400*        MATCHED IN, SO THIS IS ONLY A STARTING VALUE.
052500     MOVE SALG-POSN-LAST-PRICE      TO
052600             WS-POSN-LAST-PRICE(WS-SUB-1).
052700     MOVE SALG-POSN-DAILY-CHG-PCT   TO
052800             WS-POSN-DAILY-CHG-PCT(WS-SUB-1).
052900     MOVE SALG-POSN-WEEKLY-CHG-PCT  TO
053000             WS-POSN-WEEKLY-CHG-PCT(WS-SUB-1).
053100     MOVE SALG-POSN-VOLATILITY      TO
053200             WS-POSN-VOLATILITY(WS-SUB-1).
053300     MOVE SALG-POSN-SECTOR          TO WS-POSN-SECTOR(WS-SUB-1).
053400     MOVE SALG-POSN-ENTRY-DATE      TO
053500             WS-POSN-ENTRY-DATE(WS-SUB-1).
053600     SET WS-POSN-ACTIVE(WS-SUB-1) TO TRUE.
053700*        A BLANK SECTOR ON AN OLD POSITION RECORD (FROM BEFORE
053800*        THE SECTOR FIELD EXISTED) DEFAULTS TO UKJENT RATHER
053900*        THAN LEAVING THE SECTOR-EXPOSURE TABLE A BLANK KEY.
054000     IF WS-POSN-SECTOR(WS-SUB-1) = SPACES
054100         MOVE 'UKJENT'           TO WS-POSN-SECTOR(WS-SUB-1)
054200     END-IF.
054300*
054400* DRIVES THE INSTRUMENT-FILE READ LOOP - TODAY'S MARKET
054500* SNAPSHOT, UP TO 500 SYMBOLS WIDE SINCE THE 2005 FEED
054600* EXPANSION (DTC00190).
054700 2300-READ-INSTRUMENT-FILE.
054800     PERFORM 2305-READ-ONE-INSTRUMENT-REC UNTIL WS-INSTRUMENT-EOF.
054900*
055000 2305-READ-ONE-INSTRUMENT-REC.
055100     READ SALG-INSTRUMENT-FILE
055200         AT END
055300             SET WS-INSTRUMENT-EOF TO TRUE
055400         NOT AT END
055500             PERFORM 2310-LOAD-ONE-INSTRUMENT
055600     END-READ.
055700*
055800* COPIES ONE INSTRUMENT RECORD INTO THE NEXT FREE TABLE SLOT.
055900* GROWTH AND RISK SCORE ARE NOT FILLED IN HERE - THOSE ARE
056000* COMPUTED LATER, ONLY IF THE REBALANCE GATE SAYS TODAY IS A
056100* REBALANCE DAY, SO AN OFF-DAY RUN DOES NOT PAY FOR THE MATH.
056200 2310-LOAD-ONE-INSTRUMENT.
056300     ADD 1 TO WS-INSTRUMENT-COUNT.
056400     SET WS-SUB-1 TO WS-INSTRUMENT-COUNT.
056500     MOVE SALG-INST-SYMBOL          TO WS-INST-SYMBOL(WS-SUB-1).
056600     MOVE SALG-INST-NAME            TO WS-INST-NAME(WS-SUB-1).
056700     MOVE SALG-INST-LAST-PRICE      TO
056800             WS-INST-LAST-PRICE(WS-SUB-1).
056900     MOVE SALG-INST-DAILY-CHG-PCT   TO
057000             WS-INST-DAILY-CHG-PCT(WS-SUB-1).
057100     MOVE SALG-INST-WEEKLY-CHG-PCT  TO
057200             WS-INST-WEEKLY-CHG-PCT(WS-SUB-1).
057300     MOVE SALG-INST-VOLATILITY      TO
057400             WS-INST-VOLATILITY(WS-SUB-1).
057500     MOVE SALG-INST-SECTOR          TO WS-INST-SECTOR(WS-SUB-1).
057600     IF WS-INST-SECTOR(WS-SUB-1) = SPACES
057700         MOVE 'UKJENT'           TO WS-INST-SECTOR(WS-SUB-1)
057800     END-IF.
057900*
058000* TOP OF THE REBALANCE DECISION.  IF THE CADENCE GATE SAYS NO,
058100* NONE OF THE ANALYTICS/CANDIDATE-BUILDING PARAGRAPHS RUN AT
058200* ALL TODAY - THE SELL AND BUY PASSES WILL SIMPLY FIND EMPTY
058300* LISTS AND POST NOTHING.  THE MINIMUM-WEEKLY-TRADE CHECK AT
058400* THE BOTTOM RUNS EVERY DAY REGARDLESS, GATE OR NO GATE, SINCE
058500* IT IS INFORMATIONAL ONLY (DTC00170).
058600 3000-EVALUATE-STRATEGY.
058700     MOVE SPACES TO WS-DECISION-REASON.
058800     PERFORM 3100-CHECK-REBALANCE-GATE THRU 3100-EXIT.
058900     IF WS-REBALANCE-DUE
059000         PERFORM 3200-COMPUTE-INSTRUMENT-ANALYTICS
059100         PERFORM 3300-COMPUTE-RISK-METRICS
059200         PERFORM 3390-BUILD-GROWTH-CANDIDATES
059300         PERFORM 3400-DIVERSIFY-CANDIDATES
059400         PERFORM 3500-BUILD-SELL-LIST
059500         PERFORM 3600-FILTER-BY-RISK-SCORE
059600         PERFORM 3700-BUILD-REASON-TEXT
059700                 THRU 3800-SET-LAST-REBALANCE-DTE
059800     ELSE
059900         MOVE 'rebalancing not yet due' TO WS-DECISION-REASON
060000     END-IF.
060100     PERFORM 3900-CHECK-MIN-WEEKLY-TRADE.
060200*
060300* NO INPUT RECORD CARRIES A PRIOR REBALANCE DATE, SO
060400* WS-LAST-REBALANCE-DTE IS ALWAYS SPACES COMING INTO A RUN -
060500* "BATCH DEFAULT: NO PRIOR REBALANCE RECORDED - PROCEED."  THE
060600* GO TO BELOW SKIPS THE DAY-COUNT CHECK ON THAT COMMON PATH;
060700* THE CHECK ITSELF IS KEPT FOR THE DAY A PERSISTED REBALANCE
060800* DATE IS ADDED TO THE ACCOUNT RECORD.
060900 3100-CHECK-REBALANCE-GATE.
061000     SET WS-REBALANCE-DUE TO TRUE.
061100     IF WS-LAST-REBALANCE-DTE = SPACES
061200         GO TO 3100-EXIT
061300     END-IF.
061400     MOVE WS-RUN-DATE-TEXT       TO WS-DATE-CONV-IN.
061500     PERFORM 8000-CONVERT-DATE-TO-DAYS.
061600     MOVE WS-DATE-CONV-OUT       TO WS-RUN-DATE-DAYS.
061700     MOVE WS-LAST-REBALANCE-DTE  TO WS-DATE-CONV-IN.
061800     PERFORM 8000-CONVERT-DATE-TO-DAYS.
061900     MOVE WS-DATE-CONV-OUT       TO WS-OTHER-DATE-DAYS.
062000     COMPUTE WS-DAYS-SINCE-REBAL =
062100             WS-RUN-DATE-DAYS - WS-OTHER-DATE-DAYS.
062200     IF WS-DAYS-SINCE-REBAL < SALG-REBALANCE-CADENCE-DAYS
062300         SET WS-REBALANCE-DUE TO FALSE
062400     END-IF.
062500 3100-EXIT.
062600     EXIT.
062700*
062800* ROLLS UP THE PORTFOLIO TOTAL, THE PER-SECTOR EXPOSURE, AND
062900* THE EXPECTED-GROWTH/RISK-SCORE PAIR FOR EVERY INSTRUMENT ON
063000* TODAY'S FEED - THE THREE BUILDING BLOCKS EVERY LATER
063100* STRATEGY PARAGRAPH READS FROM.
063200 3200-COMPUTE-INSTRUMENT-ANALYTICS.
063300     MOVE 0 TO WS-PORTFOLIO-TOTAL-VALUE.
063400     ADD WS-CASH-BALANCE TO WS-PORTFOLIO-TOTAL-VALUE.
063500     PERFORM 3205-ACCUMULATE-ONE-POSITION-VALUE
063600             VARYING WS-SUB-1 FROM 1 BY 1
063700             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
063800     PERFORM 3240-COMPUTE-PORTFOLIO-TOTAL
063900             THRU 3250-COMPUTE-SECTOR-EXPOSURE.
064000     PERFORM 3210-COMPUTE-EXPECTED-GROWTH
064100             VARYING WS-SUB-1 FROM 1 BY 1
064200             UNTIL WS-SUB-1 > WS-INSTRUMENT-COUNT.
064300*
064400* PER-POSITION STEP OF THE PORTFOLIO-VALUE LOOP IN 3200 - MARK-
064500* TO-MARKET VALUE FIRST, THEN THE UNREALISED GAIN/LOSS AGAINST
064600* ENTRY PRICE, THEN ROLL THE MARKET VALUE INTO THE RUNNING
064700* PORTFOLIO TOTAL.
064800 3205-ACCUMULATE-ONE-POSITION-VALUE.
064900     PERFORM 3220-COMPUTE-MARKET-VALUE.
065000     PERFORM 3230-COMPUTE-UNREALISED-RETURN THRU 3230-EXIT.
065100     ADD WS-POSN-MARKET-VALUE(WS-SUB-1)
065200         TO WS-PORTFOLIO-TOTAL-VALUE.
065300*
065400* EXPECTED SHORT-TERM GROWTH AND RISK SCORE FOR ONE INSTRUMENT.
065500* GROWTH = (DAILY*0.4 + WEEKLY*0.6) TIMES THE GREATER OF
065600* (1 - VOLATILITY) AND 0.1, SO A HIGH-VOLATILITY NAME NEVER
065700* LOSES MORE THAN 90% OF ITS RAW MOMENTUM SCORE TO THE
065800* DAMPENER.  RISK SCORE IS VOLATILITY PLUS TODAY'S DOWNSIDE
065900* MOVE (ZERO IF TODAY WAS FLAT OR UP).
066000 3210-COMPUTE-EXPECTED-GROWTH.
066100*    EXPECTED SHORT-TERM GROWTH = (DAILY*0.4 + WEEKLY*0.6)
066200*    TIMES THE GREATER OF (1 - VOLATILITY) AND 0.1.
066300     COMPUTE WS-VOL-DAMPENER = 1 - WS-INST-VOLATILITY(WS-SUB-1).
066400     IF WS-VOL-DAMPENER < 0.1
066500         MOVE 0.1 TO WS-VOL-DAMPENER
066600     END-IF.
066700     COMPUTE WS-INST-GROWTH(WS-SUB-1) ROUNDED =
066800         (WS-INST-DAILY-CHG-PCT(WS-SUB-1) * 0.4 +
066900         WS-INST-WEEKLY-CHG-PCT(WS-SUB-1) * 0.6)
067000             * WS-VOL-DAMPENER.
067100     COMPUTE WS-NEG-DAILY-CHG =
067200         WS-INST-DAILY-CHG-PCT(WS-SUB-1) * -1.
067300     IF WS-NEG-DAILY-CHG < 0
067400         MOVE 0 TO WS-NEG-DAILY-CHG
067500     END-IF.
067600     COMPUTE WS-INST-RISK-SCORE(WS-SUB-1) ROUNDED =
067700         WS-INST-VOLATILITY(WS-SUB-1) + WS-NEG-DAILY-CHG.
067800*
067900* LAST PRICE TIMES SHARE COUNT - PLAIN MARK-TO-MARKET, NO
068000* ACCRUED-INTEREST OR DIVIDEND ADJUSTMENT IN THIS BATCH.
068100 3220-COMPUTE-MARKET-VALUE.
068200     COMPUTE WS-POSN-MARKET-VALUE(WS-SUB-1) ROUNDED =
068300         WS-POSN-LAST-PRICE(WS-SUB-1)
068400             * WS-POSN-QUANTITY(WS-SUB-1).
068500*
068600* A ZERO ENTRY PRICE MEANS THE POSITION'S COST BASIS WAS NEVER
068700* RECORDED PROPERLY (SHOULD NOT HAPPEN ON A WELL-FORMED FEED,
068800* BUT IT HAS); THE GO TO SKIPS THE DIVIDE RATHER THAN LET A
068900* SIZE ERROR HALT THE WHOLE CYCLE OVER ONE BAD POSITION.
069000 3230-COMPUTE-UNREALISED-RETURN.
069100     IF WS-POSN-ENTRY-PRICE(WS-SUB-1) = 0
069200         MOVE 0 TO WS-POSN-UNREAL-RETURN(WS-SUB-1)
069300         GO TO 3230-EXIT
069400     END-IF.
069500     COMPUTE WS-POSN-UNREAL-RETURN(WS-SUB-1) ROUNDED =
069600         (WS-POSN-LAST-PRICE(WS-SUB-1) -
069700          WS-POSN-ENTRY-PRICE(WS-SUB-1)) /
069800          WS-POSN-ENTRY-PRICE(WS-SUB-1).
069900 3230-EXIT.
070000     EXIT.
070100*
070200* WS-PORTFOLIO-TOTAL-VALUE WAS ALREADY ACCUMULATED ALONGSIDE
070300* THE MARKET-VALUE LOOP IN 3205 - NOTHING FURTHER TO ADD HERE.
070400* KEPT AS ITS OWN PARAGRAPH (RATHER THAN DROPPED) SO THE CALL
070500* SEQUENCE IN 3200 STILL READS AS ONE STEP PER LINE AND SO THE
070600* NEXT STEP, SECTOR EXPOSURE, CAN RIDE THE SAME PERFORM THRU.
070700 3240-COMPUTE-PORTFOLIO-TOTAL.
070800     CONTINUE.
070900*
071000* ROLLS EVERY OPEN POSITION'S MARKET VALUE UP BY SECTOR SO
071100* 3400-DIVERSIFY-CANDIDATES CAN CAP HOW MANY NEW BUY CANDIDATES
071200* ANY ONE SECTOR IS ALLOWED TO ADD.
071300 3250-COMPUTE-SECTOR-EXPOSURE.
071400     MOVE 0 TO WS-SECTOR-ENTRY-COUNT.
071500     PERFORM 3255-ACCUMULATE-ONE-SECTOR-EXPOSURE
071600             VARYING WS-SUB-1 FROM 1 BY 1
071700             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
071800*
071900 3255-ACCUMULATE-ONE-SECTOR-EXPOSURE.
072000     MOVE WS-POSN-SECTOR(WS-SUB-1) TO WS-TEMP-SECTOR.
072100     PERFORM 3251-FIND-OR-ADD-SECTOR.
072200     ADD WS-POSN-MARKET-VALUE(WS-SUB-1)
072300         TO WS-SECTOR-EXPOSURE-AMT(WS-SECTOR-LOOKUP-SUB).
072400*
072500* LINEAR LOOKUP OF WS-TEMP-SECTOR IN THE SECTOR TABLE; ADDS A
072600* NEW SLOT THE FIRST TIME A SECTOR NAME IS SEEN.  THE TABLE IS
072700* SMALL (50 SLOTS) SO A LINEAR SCAN IS CHEAP ENOUGH - NO
072800* BINARY SEARCH OR INDEXED KEY WAS EVER NEEDED HERE.
072900 3251-FIND-OR-ADD-SECTOR.
073000     MOVE 0 TO WS-SECTOR-LOOKUP-SUB.
073100     PERFORM 3252-TEST-ONE-SECTOR-SLOT
073200             VARYING WS-SUB-2 FROM 1 BY 1
073300             UNTIL WS-SUB-2 > WS-SECTOR-ENTRY-COUNT
073400             OR WS-SECTOR-LOOKUP-SUB NOT = 0.
073500     IF WS-SECTOR-LOOKUP-SUB = 0
073600         ADD 1 TO WS-SECTOR-ENTRY-COUNT
073700         MOVE WS-SECTOR-ENTRY-COUNT TO WS-SECTOR-LOOKUP-SUB
073800         MOVE WS-TEMP-SECTOR
073900             TO WS-SECTOR-NAME(WS-SECTOR-LOOKUP-SUB)
074000         MOVE 0 TO WS-SECTOR-EXPOSURE-AMT(WS-SECTOR-LOOKUP-SUB)
074100     END-IF.
074200*
074300 3252-TEST-ONE-SECTOR-SLOT.
074400     IF WS-SECTOR-NAME(WS-SUB-2) = WS-TEMP-SECTOR
074500         MOVE WS-SUB-2 TO WS-SECTOR-LOOKUP-SUB
074600     END-IF.
074700*
074800* THREE PORTFOLIO-LEVEL RISK NUMBERS THAT FEED THE STRATEGY
074900* GATES IN 3100 AND 3400 - IF THERE ARE NO POSITIONS YET (DAY
075000* ONE OF A NEW ACCOUNT) OR THE PORTFOLIO IS WORTH NOTHING, ALL
075100* THREE STAY AT THE ZEROES THEY WERE JUST SET TO, SINCE A
075200* WEIGHT-BY-VALUE CALCULATION DIVIDING BY ZERO MAKES NO SENSE.
075300 3300-COMPUTE-RISK-METRICS.
075400     MOVE 0 TO WS-WEIGHTED-VOLATILITY.
075500     MOVE 0 TO WS-DOWNSIDE-RISK.
075600     MOVE 0 TO WS-CONCENTRATION.
075700     IF WS-POSITION-COUNT = 0 OR WS-PORTFOLIO-TOTAL-VALUE = 0
075800         CONTINUE
075900     ELSE
076000         PERFORM 3310-COMPUTE-WEIGHTED-VOLATILITY
076100         PERFORM 3320-COMPUTE-DOWNSIDE-RISK
076200         PERFORM 3330-COMPUTE-CONCENTRATION
076300     END-IF.
076400*
076500* PORTFOLIO VOLATILITY = SUM OVER ALL POSITIONS OF (POSITION
076600* WEIGHT BY MARKET VALUE TIMES THAT POSITION'S VOLATILITY).
076700 3310-COMPUTE-WEIGHTED-VOLATILITY.
076800     PERFORM 3315-ADD-ONE-WEIGHTED-VOLATILITY
076900             VARYING WS-SUB-1 FROM 1 BY 1
077000             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
077100*
077200 3315-ADD-ONE-WEIGHTED-VOLATILITY.
077300     COMPUTE WS-POSITION-WEIGHT ROUNDED =
077400         WS-POSN-MARKET-VALUE(WS-SUB-1) /
077500         WS-PORTFOLIO-TOTAL-VALUE.
077600     COMPUTE WS-WEIGHTED-VOLATILITY ROUNDED =
077700         WS-WEIGHTED-VOLATILITY +
077800         (WS-POSN-VOLATILITY(WS-SUB-1) * WS-POSITION-WEIGHT).
077900*
078000* DOWNSIDE RISK = AVERAGE ACROSS ALL POSITIONS OF TODAY'S
078100* NEGATIVE DAILY MOVE (ZERO FOR ANY POSITION THAT WAS FLAT OR
078200* UP TODAY) - A MEASURE OF HOW HARD THE BOOK GOT HIT TODAY,
078300* NOT HOW VOLATILE IT IS IN GENERAL.
078400 3320-COMPUTE-DOWNSIDE-RISK.
078500     MOVE 0 TO WS-DOWNSIDE-RISK.
078600     PERFORM 3325-ADD-ONE-DOWNSIDE-RISK
078700             VARYING WS-SUB-1 FROM 1 BY 1
078800             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
078900     IF WS-POSITION-COUNT > 0
079000         COMPUTE WS-DOWNSIDE-RISK ROUNDED =
079100             WS-DOWNSIDE-RISK / WS-POSITION-COUNT
079200     END-IF.
079300*
079400 3325-ADD-ONE-DOWNSIDE-RISK.
079500     COMPUTE WS-NEG-DAILY-CHG =
079600         WS-POSN-DAILY-CHG-PCT(WS-SUB-1) * -1.
079700     IF WS-NEG-DAILY-CHG < 0
079800         MOVE 0 TO WS-NEG-DAILY-CHG
079900     END-IF.
080000     ADD WS-NEG-DAILY-CHG TO WS-DOWNSIDE-RISK.
080100*
080200* CONCENTRATION = THE SINGLE LARGEST POSITION WEIGHT IN THE
080300* BOOK.  USED BY 3400 TO THROTTLE BUYING WHEN ONE NAME IS
080400* ALREADY TOO BIG A SLICE OF THE PORTFOLIO.
080500 3330-COMPUTE-CONCENTRATION.
080600     MOVE 0 TO WS-CONCENTRATION.
080700     PERFORM 3335-TEST-ONE-CONCENTRATION
080800             VARYING WS-SUB-1 FROM 1 BY 1
080900             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
081000*
081100 3335-TEST-ONE-CONCENTRATION.
081200     COMPUTE WS-POSITION-WEIGHT ROUNDED =
081300         WS-POSN-MARKET-VALUE(WS-SUB-1) /
081400         WS-PORTFOLIO-TOTAL-VALUE.
081500     IF WS-POSITION-WEIGHT > WS-CONCENTRATION
081600         MOVE WS-POSITION-WEIGHT TO WS-CONCENTRATION
081700     END-IF.
081800*
081900* BUILDS THE SORTED BUY-CANDIDATE LIST - ANY PRICED INSTRUMENT
082000* IS ELIGIBLE, THE LIST IS THEN RANKED BY 3395 SO THE BEST
082100* GROWTH CANDIDATES GET FIRST CRACK AT THE BUY BUDGET IN 5000.
082200 3390-BUILD-GROWTH-CANDIDATES.
082300     MOVE 0 TO WS-SORT-CANDIDATE-COUNT.
082400     PERFORM 3391-ADD-ONE-GROWTH-CANDIDATE
082500             VARYING WS-SUB-1 FROM 1 BY 1
082600             UNTIL WS-SUB-1 > WS-INSTRUMENT-COUNT.
082700     PERFORM 3395-SORT-CANDIDATES-DESC.
082800*
082900 3391-ADD-ONE-GROWTH-CANDIDATE.
083000     IF WS-INST-LAST-PRICE(WS-SUB-1) > 0
083100         ADD 1 TO WS-SORT-CANDIDATE-COUNT
083200         SET WS-SUB-2 TO WS-SORT-CANDIDATE-COUNT
083300         MOVE WS-INST-SYMBOL(WS-SUB-1)
083400             TO WS-SCE-SYMBOL(WS-SUB-2)
083500         MOVE WS-INST-NAME(WS-SUB-1)
083600             TO WS-SCE-NAME(WS-SUB-2)
083700         MOVE WS-INST-LAST-PRICE(WS-SUB-1)
083800             TO WS-SCE-LAST-PRICE(WS-SUB-2)
083900         MOVE WS-INST-SECTOR(WS-SUB-1)
084000             TO WS-SCE-SECTOR(WS-SUB-2)
084100         MOVE WS-INST-GROWTH(WS-SUB-1)
084200             TO WS-SCE-GROWTH(WS-SUB-2)
084300         MOVE WS-INST-RISK-SCORE(WS-SUB-1)
084400             TO WS-SCE-RISK-SCORE(WS-SUB-2)
084500     END-IF.
084600*
084700* RE-SORTS THE BUY-CANDIDATE LIST INTO DESCENDING GROWTH ORDER
084800* SO 5000'S BUDGET PASS SPENDS ON THE BEST NAMES FIRST.
084900 3395-SORT-CANDIDATES-DESC.
085000*    STRAIGHT BUBBLE SORT - THE CANDIDATE LIST IS SMALL ENOUGH
085100*    THAT A SORT FILE IS NOT WARRANTED.
085200     SET WS-SWAP-OCCURRED TO TRUE.
085300     PERFORM 3397-ONE-SORT-PASS WITH TEST AFTER
085400             UNTIL NOT WS-SWAP-OCCURRED.
085500*
085600 3397-ONE-SORT-PASS.
085700     SET WS-SWAP-FLAG TO FALSE.
085800     PERFORM 3398-COMPARE-ONE-PAIR
085900             VARYING WS-SUB-1 FROM 1 BY 1
086000             UNTIL WS-SUB-1 > WS-SORT-CANDIDATE-COUNT - 1.
086100*
086200 3398-COMPARE-ONE-PAIR.
086300     IF WS-SCE-GROWTH(WS-SUB-1) <
086400             WS-SCE-GROWTH(WS-SUB-1 + 1)
086500         PERFORM 3396-SWAP-CANDIDATES
086600         SET WS-SWAP-OCCURRED TO TRUE
086700     END-IF.
086800*
086900 3396-SWAP-CANDIDATES.
087000     MOVE WS-SORT-CANDIDATE-ENTRY(WS-SUB-1)   TO WS-SCE-HOLD-AREA.
087100     MOVE WS-SORT-CANDIDATE-ENTRY(WS-SUB-1 + 1)
087200         TO WS-SORT-CANDIDATE-ENTRY(WS-SUB-1).
087300     MOVE WS-SCE-HOLD-AREA TO
087400         WS-SORT-CANDIDATE-ENTRY(WS-SUB-1 + 1).
087500*
087600* WALKS THE SORTED CANDIDATE LIST, ALLOWING EACH SECTOR ONLY
087700* UP TO SALG-MAX-PER-SECTOR SLOTS IN THE DIVERSIFIED LIST SO
087800* THE BOOK DOES NOT END UP ALL-IN ON ONE SECTOR'S MOMENTUM.
087900 3400-DIVERSIFY-CANDIDATES.
088000     MOVE 0 TO WS-DIVERSIFIED-COUNT.
088100     MOVE 0 TO WS-SECTOR-ENTRY-COUNT.
088200     PERFORM 3405-TEST-ONE-DIVERSIFY-SLOT
088300             VARYING WS-SUB-1 FROM 1 BY 1
088400             UNTIL WS-SUB-1 > WS-SORT-CANDIDATE-COUNT.
088500*
088600 3405-TEST-ONE-DIVERSIFY-SLOT.
088700     MOVE WS-SCV-SECTOR(WS-SUB-1) TO WS-TEMP-SECTOR.
088800     PERFORM 3251-FIND-OR-ADD-SECTOR.
088900     IF WS-SECTOR-CANDIDATE-CNT(WS-SECTOR-LOOKUP-SUB) <
089000             SALG-MAX-PER-SECTOR
089100         ADD 1 TO WS-SECTOR-CANDIDATE-CNT(WS-SECTOR-LOOKUP-SUB)
089200         ADD 1 TO WS-DIVERSIFIED-COUNT
089300         SET WS-SUB-2 TO WS-DIVERSIFIED-COUNT
089400         MOVE WS-SCE-SYMBOL(WS-SUB-1)
089500             TO WS-DVE-SYMBOL(WS-SUB-2)
089600         MOVE WS-SCE-NAME(WS-SUB-1)     TO WS-DVE-NAME(WS-SUB-2)
089700         MOVE WS-SCE-LAST-PRICE(WS-SUB-1)
089800             TO WS-DVE-LAST-PRICE(WS-SUB-2)
089900         MOVE WS-SCE-SECTOR(WS-SUB-1)   TO WS-DVE-SECTOR(WS-SUB-2)
090000         MOVE WS-SCE-GROWTH(WS-SUB-1)   TO WS-DVE-GROWTH(WS-SUB-2)
090100         MOVE WS-SCE-RISK-SCORE(WS-SUB-1)
090200             TO WS-DVE-RISK-SCORE(WS-SUB-2)
090300     END-IF.
090400*
090500* ANY OPEN POSITION THAT HAS ALREADY HIT THE WEEKLY GROWTH
090600* TARGET GOES ON THE SELL LIST - THESE ARE TAKE-PROFIT SELLS,
090700* NOT STOP-LOSS SELLS; SALGMESTER CARRIES NO STOP-LOSS LOGIC.
090800 3500-BUILD-SELL-LIST.
090900     MOVE 0 TO WS-SELL-LIST-COUNT.
091000     PERFORM 3505-TEST-ONE-SELL-CANDIDATE
091100             VARYING WS-SUB-1 FROM 1 BY 1
091200             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
091300*
091400 3505-TEST-ONE-SELL-CANDIDATE.
091500     IF WS-POSN-UNREAL-RETURN(WS-SUB-1) >=
091600             SALG-WEEKLY-GROWTH-TARGET
091700         ADD 1 TO WS-SELL-LIST-COUNT
091800         SET WS-SUB-2 TO WS-SELL-LIST-COUNT
091900         MOVE WS-POSN-SYMBOL(WS-SUB-1)
092000             TO WS-SELL-LIST-SYMBOL(WS-SUB-2)
092100     END-IF.
092200*
092300* LAST FILTER BEFORE THE BUY LIST IS FINAL - ANY DIVERSIFIED
092400* CANDIDATE WHOSE RISK SCORE STILL EXCEEDS THE HOUSE CEILING
092500* (SALG-MAX-PORTFOLIO-VOLATILITY) IS DROPPED HERE, NOT EARLIER,
092600* SO THE SECTOR CAPS IN 3400 SEE THE FULL GROWTH-RANKED LIST.
092700 3600-FILTER-BY-RISK-SCORE.
092800     MOVE 0 TO WS-BUY-CANDIDATE-COUNT.
092900     PERFORM 3605-TEST-ONE-RISK-FILTER
093000             VARYING WS-SUB-1 FROM 1 BY 1
093100             UNTIL WS-SUB-1 > WS-DIVERSIFIED-COUNT.
093200*
093300 3605-TEST-ONE-RISK-FILTER.
093400     IF WS-DVE-RISK-SCORE(WS-SUB-1) <=
093500             SALG-MAX-PORTFOLIO-VOLATILITY
093600         ADD 1 TO WS-BUY-CANDIDATE-COUNT
093700         SET WS-SUB-2 TO WS-BUY-CANDIDATE-COUNT
093800         MOVE WS-DVE-SYMBOL(WS-SUB-1)
093900             TO WS-BCE-SYMBOL(WS-SUB-2)
094000         MOVE WS-DVE-NAME(WS-SUB-1)   TO WS-BCE-NAME(WS-SUB-2)
094100         MOVE WS-DVE-LAST-PRICE(WS-SUB-1)
094200             TO WS-BCE-LAST-PRICE(WS-SUB-2)
094300         MOVE WS-DVE-SECTOR(WS-SUB-1) TO WS-BCE-SECTOR(WS-SUB-2)
094400     END-IF.
094500*
094600* BUILDS THE FREE-TEXT DECISION REASON WRITTEN TO THE ACCOUNT
094700* RECORD'S AUDIT FIELD - SALGMESTER HAS CARRIED A NORWEGIAN-
094800* LANGUAGE REASON STRING SINCE THE ACCOUNT LAYOUT WAS FIRST
094900* CUT OVER FROM THE OLD MAINFRAME FEED, AND THIS PROGRAM
095000* KEEPS THAT CONVENTION.
095100 3700-BUILD-REASON-TEXT.
095200     MOVE WS-WEIGHTED-VOLATILITY TO WS-EDITED-VOLATILITY.
095300     MOVE WS-BUY-CANDIDATE-COUNT TO WS-EDITED-CANDIDATE-COUNT.
095400     STRING 'Portefoljevolatilitet: ' DELIMITED BY SIZE
095500            WS-EDITED-VOLATILITY     DELIMITED BY SIZE
095600            '; Utvalgte kandidater: ' DELIMITED BY SIZE
095700            WS-EDITED-CANDIDATE-COUNT DELIMITED BY SIZE
095800            INTO WS-DECISION-REASON.
095900*
096000* STAMPS TODAY AS THE LAST-REBALANCE DATE SO TOMORROW'S RUN OF
096100* 3100-CHECK-REBALANCE-GATE MEASURES THE CADENCE FROM HERE.
096200 3800-SET-LAST-REBALANCE-DTE.
096300     MOVE WS-RUN-DATE-TEXT TO WS-LAST-REBALANCE-DTE.
096400*
096500* THE HOUSE RULE THAT EVERY ACCOUNT MUST SEE AT LEAST ONE
096600* TRADE A WEEK - IF SEVEN OR MORE DAYS HAVE PASSED SINCE THE
096700* LAST TRADE (OR THE ACCOUNT HAS NEVER TRADED AT ALL), THE
096800* MINIMUM-TRADE SWITCH IS FORCED ON REGARDLESS OF WHAT THE
096900* REBALANCE GATE IN 3100 DECIDED.
097000 3900-CHECK-MIN-WEEKLY-TRADE.
097100     SET WS-MIN-TRADE-REQUIRED TO FALSE.
097200     IF WS-LAST-TRADE-DTE = SPACES
097300         SET WS-MIN-TRADE-REQUIRED TO TRUE
097400     ELSE
097500         MOVE WS-RUN-DATE-TEXT  TO WS-DATE-CONV-IN
097600         PERFORM 8000-CONVERT-DATE-TO-DAYS
097700         MOVE WS-DATE-CONV-OUT  TO WS-RUN-DATE-DAYS
097800         MOVE WS-LAST-TRADE-DTE TO WS-DATE-CONV-IN
097900         PERFORM 8000-CONVERT-DATE-TO-DAYS
098000         MOVE WS-DATE-CONV-OUT  TO WS-OTHER-DATE-DAYS
098100         COMPUTE WS-DAYS-SINCE-TRADE =
098200                 WS-RUN-DATE-DAYS - WS-OTHER-DATE-DAYS
098300         IF WS-DAYS-SINCE-TRADE >= 7
098400             SET WS-MIN-TRADE-REQUIRED TO TRUE
098500         END-IF
098600     END-IF.
098700     IF WS-MIN-TRADE-REQUIRED
098800         DISPLAY 'SALG-DTC01: MINIMUM WEEKLY TRADE REQUIRED'
098900     END-IF.
099000*
099100* DRIVES THE SELL LIST BUILT IN 3500 - EVERY ENTRY ON IT GETS
099200* MATCHED BACK TO ITS OPEN POSITION AND SOLD BEFORE THE BUY
099300* PASS EVER SEES THE CASH PROCEEDS.
099400 4000-APPLY-SELL-PASS.
099500     PERFORM 4100-POST-ONE-SELL
099600             VARYING WS-SUB-1 FROM 1 BY 1
099700             UNTIL WS-SUB-1 > WS-SELL-LIST-COUNT.
099800*
099900* MATCHES ONE SELL-LIST SYMBOL BACK TO ITS OPEN POSITION,
100000* POSTS THE TRADE FEE AND NET PROCEEDS, CREDITS THE SALE
100100* PROCEEDS TO CASH, FLAGS THE POSITION SOLD, AND APPENDS A
100200* TRADE-LOG BUFFER ENTRY FOR TODAY'S WEEKLY REPORT.
100300 4100-POST-ONE-SELL.
100400     SET WS-POSITION-FOUND TO FALSE.
100500     MOVE 0 TO WS-SUB-2.
100600     PERFORM 4105-TEST-ONE-POSITION-MATCH
100700             VARYING WS-SUB-3 FROM 1 BY 1
100800             UNTIL WS-SUB-3 > WS-POSITION-COUNT
100900             OR WS-POSITION-FOUND.
101000     IF WS-POSITION-FOUND
101100*        WHOLE-POSITION SELL - THERE IS NO PARTIAL-QUANTITY SELL
101200*        ANYWHERE IN THIS BATCH, SO THE GROSS AMOUNT IS ALWAYS
101300*        THE FULL QUANTITY AT TODAY'S LAST PRICE.
101400         COMPUTE WS-TRADE-GROSS-AMT =
101500             WS-POSN-LAST-PRICE(WS-SUB-2)
101600                 * WS-POSN-QUANTITY(WS-SUB-2)
101700         PERFORM 7000-COMPUTE-TRADE-FEE
101800         PERFORM 7200-COMPUTE-SELL-PROCEEDS
101900         DISPLAY 'SALG-DTC01: NET SELL PROCEEDS ' WS-SELL-PROCEEDS
102000*        GROSS, NOT NET PROCEEDS, IS WHAT CREDITS CASH HERE -
102100*        THE FEE WAS ALREADY SUBTRACTED INTO WS-SELL-PROCEEDS
102200*        FOR THE DISPLAY LINE ONLY, NOT FOR THE CASH POSTING.
102300         ADD WS-TRADE-GROSS-AMT TO WS-CASH-BALANCE
102400         ADD 1 TO WS-TRADE-LOG-BUF-COUNT
102500         SET WS-SUB-3 TO WS-TRADE-LOG-BUF-COUNT
102600         STRING WS-RUN-DATE-TEXT DELIMITED BY SIZE
102700                ' 00:00'         DELIMITED BY SIZE
102800                INTO WS-TLB-TIMESTAMP(WS-SUB-3)
102900         MOVE 'SELL'                    TO WS-TLB-ACTION(WS-SUB-3)
103000         MOVE WS-POSN-SYMBOL(WS-SUB-2)
103100             TO WS-TLB-SYMBOL(WS-SUB-3)
103200         MOVE WS-POSN-QUANTITY(WS-SUB-2)
103300             TO WS-TLB-QUANTITY(WS-SUB-3)
103400         MOVE WS-POSN-LAST-PRICE(WS-SUB-2)
103500             TO WS-TLB-PRICE(WS-SUB-3)
103600         MOVE 'Maaloppnaaelse utloeste salg'
103700             TO WS-TLB-NOTE(WS-SUB-3)
103800         SET WS-POSN-SOLD(WS-SUB-2) TO TRUE
103900     END-IF.
104000*
104100 4105-TEST-ONE-POSITION-MATCH.
104200     IF WS-POSN-ACTIVE(WS-SUB-3) AND
104300             WS-POSN-SYMBOL(WS-SUB-3) =
104400                 WS-SELL-LIST-SYMBOL(WS-SUB-1)
104500         SET WS-POSITION-FOUND TO TRUE
104600         MOVE WS-SUB-3 TO WS-SUB-2
104700     END-IF.
104800*
104900* THE BUY PASS ONLY RUNS AT ALL IF TODAY'S SELL PASS (AND ANY
105000* CASH CARRIED OVER FROM PRIOR DAYS) LEFT SOMETHING TO SPEND -
105100* AN EMPTY CASH BALANCE MEANS EVERY CANDIDATE SITS OUT TODAY.
105200 5000-APPLY-BUY-PASS.
105300     MOVE WS-CASH-BALANCE TO WS-CASH-AT-PASS-START.
105400     IF WS-CASH-BALANCE > 0
105500         PERFORM 5050-COMPUTE-BUY-BUDGET
105600         PERFORM 5100-POST-ONE-BUY
105700                 VARYING WS-SUB-1 FROM 1 BY 1
105800                 UNTIL WS-SUB-1 > WS-BUY-CANDIDATE-COUNT
105900     END-IF.
106000*
106100* SPLITS THE CASH AVAILABLE AT THE START OF THE BUY PASS
106200* EVENLY ACROSS THE BUY-CANDIDATE LIST - AN EQUAL-WEIGHT
106300* BUDGET, NOT A GROWTH-WEIGHTED ONE, SO NO SINGLE CANDIDATE
106400* CAN SOAK UP THE WHOLE DAY'S CASH EVEN IF IT TOPPED THE
106500* GROWTH RANKING.
106600 5050-COMPUTE-BUY-BUDGET.
106700     IF WS-BUY-CANDIDATE-COUNT = 0
106800         MOVE WS-CASH-AT-PASS-START TO WS-BUY-BUDGET
106900     ELSE
107000         COMPUTE WS-BUY-BUDGET ROUNDED =
107100             WS-CASH-AT-PASS-START / WS-BUY-CANDIDATE-COUNT
107200     END-IF.
107300*
107400* SIZES AND POSTS ONE BUY AGAINST THE PER-CANDIDATE BUDGET -
107500* A ZERO-SHARE RESULT (BUDGET SMALLER THAN ONE SHARE) OR A
107600* COST THAT WOULD OVERDRAW CASH AFTER FEES SIMPLY SKIPS THE
107700* CANDIDATE RATHER THAN FORCING A PARTIAL FILL.
107800 5100-POST-ONE-BUY.
107900     COMPUTE WS-BUY-QUANTITY =
108000         WS-BUY-BUDGET / WS-BCV-LAST-PRICE(WS-SUB-1).
108100     IF WS-BUY-QUANTITY > 0
108200         COMPUTE WS-TRADE-GROSS-AMT =
108300             WS-BCV-LAST-PRICE(WS-SUB-1) * WS-BUY-QUANTITY
108400         PERFORM 7000-COMPUTE-TRADE-FEE
108500         PERFORM 7100-COMPUTE-BUY-COST
108600         IF WS-TOTAL-BUY-COST <= WS-CASH-BALANCE
108700*            CASH COVERS THE FILL - DEBIT THE ACCOUNT AND OPEN A
108800*            NEW LINE AT THE FAR END OF THE POSITION TABLE.
108900             SUBTRACT WS-TOTAL-BUY-COST FROM WS-CASH-BALANCE
109000             ADD 1 TO WS-POSITION-COUNT
109100             SET WS-NEW-POSN-SUB TO WS-POSITION-COUNT
109200             MOVE WS-BCE-SYMBOL(WS-SUB-1)
109300                 TO WS-POSN-SYMBOL(WS-NEW-POSN-SUB)
109400             MOVE WS-BCE-NAME(WS-SUB-1)
109500                 TO WS-POSN-NAME(WS-NEW-POSN-SUB)
109600             MOVE WS-BUY-QUANTITY
109700                 TO WS-POSN-QUANTITY(WS-NEW-POSN-SUB)
109800*            ENTRY PRICE AND LAST PRICE START IDENTICAL -
109900*            TOMORROW'S SNAPSHOT LOAD MOVES LAST PRICE AWAY.
110000             MOVE WS-BCV-LAST-PRICE(WS-SUB-1)
110100                 TO WS-POSN-ENTRY-PRICE(WS-NEW-POSN-SUB)
110200             MOVE WS-BCV-LAST-PRICE(WS-SUB-1)
110300                 TO WS-POSN-LAST-PRICE(WS-NEW-POSN-SUB)
110400             MOVE WS-BCE-SECTOR(WS-SUB-1)
110500                 TO WS-POSN-SECTOR(WS-NEW-POSN-SUB)
110600             MOVE WS-RUN-DATE-TEXT
110700                 TO WS-POSN-ENTRY-DATE(WS-NEW-POSN-SUB)
110800             SET WS-POSN-ACTIVE(WS-NEW-POSN-SUB) TO TRUE
110900*            ONE MORE TRADE-LOG BUFFER ENTRY, SAME SHAPE AS A
111000*            SELL - TIMESTAMP IS THE RUN DATE AT MIDNIGHT SINCE
111100*            THIS BATCH DOES NOT TRACK A TIME-OF-DAY FOR A FILL.
111200             ADD 1 TO WS-TRADE-LOG-BUF-COUNT
111300             SET WS-SUB-3 TO WS-TRADE-LOG-BUF-COUNT
111400             STRING WS-RUN-DATE-TEXT DELIMITED BY SIZE
111500                    ' 00:00'         DELIMITED BY SIZE
111600                    INTO WS-TLB-TIMESTAMP(WS-SUB-3)
111700             MOVE 'BUY '            TO WS-TLB-ACTION(WS-SUB-3)
111800             MOVE WS-BCE-SYMBOL(WS-SUB-1)
111900                 TO WS-TLB-SYMBOL(WS-SUB-3)
112000             MOVE WS-BUY-QUANTITY    TO WS-TLB-QUANTITY(WS-SUB-3)
112100             MOVE WS-BCV-LAST-PRICE(WS-SUB-1)
112200                 TO WS-TLB-PRICE(WS-SUB-3)
112300*            FIXED NOTE TEXT - EVERY BUY IN THIS BATCH IS A
112400*            STRATEGY-DRIVEN GROWTH PICK, NEVER A MANUAL ORDER,
112500*            SO THE NOTE NEVER NEEDS TO VARY BY CANDIDATE.
112600             MOVE 'Strategivalg basert paa forventet vekst'
112700                 TO WS-TLB-NOTE(WS-SUB-3)
112800         END-IF
112900     END-IF.
113000*
113100* WRITES TODAY'S END-OF-CYCLE ACCOUNT RECORD FIRST, THEN ONE
113200* POSITION RECORD PER STILL-ACTIVE HOLDING - THIS IS THE ONLY
113300* PLACE THE UPDATED PORTFOLIO EVER REACHES DISK, SO A PROGRAM
113400* ABEND BEFORE THIS PARAGRAPH LEAVES YESTERDAY'S FILES INTACT.
113500 6000-WRITE-PORTFOLIO-OUT.
113600     MOVE WS-CASH-BALANCE  TO SALG-POUT-CASH-BALANCE.
113700     MOVE WS-LAST-TRADE-DTE TO SALG-POUT-LAST-TRADE-DTE.
113800     WRITE SALG-POUT-ACCOUNT-REC.
113900     PERFORM 6050-WRITE-ONE-POSITION-OUT
114000             VARYING WS-SUB-1 FROM 1 BY 1
114100             UNTIL WS-SUB-1 > WS-POSITION-COUNT.
114200*
114300 6050-WRITE-ONE-POSITION-OUT.
114400*        A SOLD-DOWN-TO-ZERO LINE IS SIMPLY LEFT OUT OF
114500*        PORTFOLIOOUT - THAT IS HOW A CLOSED POSITION DROPS OUT
114600*        OF TOMORROW'S RUN WITHOUT A SEPARATE DELETE STEP.
114700     IF WS-POSN-ACTIVE(WS-SUB-1)
114800         MOVE WS-POSN-SYMBOL(WS-SUB-1)
114900             TO SALG-POUT-POSN-SYMBOL
115000         MOVE WS-POSN-NAME(WS-SUB-1)
115100             TO SALG-POUT-POSN-NAME
115200         MOVE WS-POSN-QUANTITY(WS-SUB-1)
115300             TO SALG-POUT-POSN-QUANTITY
115400         MOVE WS-POSN-ENTRY-PRICE(WS-SUB-1)
115500             TO SALG-POUT-POSN-ENTRY-PRICE
115600*            FIELD FOR FIELD, TABLE ENTRY BACK OUT TO THE RECORD
115700*            LAYOUT - THE MIRROR IMAGE OF 2210 ABOVE.
115800         MOVE WS-POSN-LAST-PRICE(WS-SUB-1)
115900             TO SALG-POUT-POSN-LAST-PRICE
116000         MOVE WS-POSN-DAILY-CHG-PCT(WS-SUB-1)
116100             TO SALG-POUT-POSN-DAILY-CHG-PCT
116200         MOVE WS-POSN-WEEKLY-CHG-PCT(WS-SUB-1)
116300             TO SALG-POUT-POSN-WEEKLY-CHG-PCT
116400         MOVE WS-POSN-VOLATILITY(WS-SUB-1)
116500             TO SALG-POUT-POSN-VOLATILITY
116600         MOVE WS-POSN-SECTOR(WS-SUB-1)
116700             TO SALG-POUT-POSN-SECTOR
116800         MOVE WS-POSN-ENTRY-DATE(WS-SUB-1)
116900             TO SALG-POUT-POSN-ENTRY-DATE
117000         WRITE SALG-POUT-POSITION-REC
117100     END-IF.
117200*
117300* FLUSHES THE IN-MEMORY TRADE-LOG BUFFER BUILT DURING THE SELL
117400* AND BUY PASSES OUT TO THE TRADE-LOG FILE - THE WEEKLY REPORT
117500* PROGRAM (SALG.WTR01) READS THIS FILE, NOT THE BUFFER, SINCE
117600* IT RUNS AS A SEPARATE STEP LATER IN THE WEEK.
117700 6100-WRITE-TRADE-LOG.
117800     PERFORM 6150-WRITE-ONE-TRADE-LOG-REC
117900             VARYING WS-SUB-1 FROM 1 BY 1
118000             UNTIL WS-SUB-1 > WS-TRADE-LOG-BUF-COUNT.
118100*
118200* ONE BUFFER ENTRY, ONE TRADE-LOG RECORD - NO FILTERING, NO
118300* SORTING, SAME ORDER THE TRADES WERE POSTED IN DURING THE
118400* SELL AND BUY PASSES ABOVE.
118500 6150-WRITE-ONE-TRADE-LOG-REC.
118600     MOVE WS-TLB-TIMESTAMP(WS-SUB-1) TO SALG-TLOG-TIMESTAMP.
118700     MOVE WS-TLB-ACTION(WS-SUB-1)    TO SALG-TLOG-ACTION.
118800     MOVE WS-TLB-SYMBOL(WS-SUB-1)    TO SALG-TLOG-SYMBOL.
118900     MOVE WS-TLB-QUANTITY(WS-SUB-1)  TO SALG-TLOG-QUANTITY.
119000     MOVE WS-TLB-PRICE(WS-SUB-1)     TO SALG-TLOG-PRICE.
119100     MOVE WS-TLB-NOTE(WS-SUB-1)      TO SALG-TLOG-NOTE.
119200     WRITE SALG-TRADE-LOG-REC.
119300*
119400* OPERATOR-FACING SYSOUT SUMMARY - THE SAME TWO FACTS (TOTAL
119500* VALUE AND THE REASON TEXT FROM 3700) THAT LAND ON THE
119600* ACCOUNT RECORD, BUT EDITED FOR THE CONSOLE/JOB LOG RATHER
119700* THAN FOR A DISK RECORD.
119800 6200-DISPLAY-SUMMARY.
119900     MOVE WS-PORTFOLIO-TOTAL-VALUE TO WS-EDITED-PORTFOLIO-VALUE.
120000     DISPLAY 'SALG-DTC01: PORTFOLIO TOTAL VALUE '
120100             WS-EDITED-PORTFOLIO-VALUE ' NOK'.
120200     DISPLAY 'SALG-DTC01: DECISION REASON - ' WS-DECISION-REASON.
120300*
120400* SHARED FEE CALCULATION - FIXED FEE PLUS A VARIABLE RATE ON
120500* THE GROSS TRADE AMOUNT, USED BY BOTH THE BUY PASS (5100) AND
120600* THE SELL PASS (4100) SO THE FEE SCHEDULE NEVER DRIFTS
120700* BETWEEN THE TWO SIDES OF THE BOOK.
120800 7000-COMPUTE-TRADE-FEE.
120900     COMPUTE WS-TRADE-FEE-AMT ROUNDED =
121000         SALG-FIXED-FEE +
121100             (WS-TRADE-GROSS-AMT * SALG-VARIABLE-FEE-RATE).
121200*
121300* TOTAL CASH OUTLAY FOR A BUY = GROSS COST PLUS THE FEE JUST
121400* COMPUTED IN 7000 - CALLED ONLY FROM THE BUY PASS.
121500 7100-COMPUTE-BUY-COST.
121600     COMPUTE WS-TOTAL-BUY-COST ROUNDED =
121700         WS-TRADE-GROSS-AMT + WS-TRADE-FEE-AMT.
121800*
121900* NET CASH RECEIVED FOR A SELL = GROSS PROCEEDS LESS THE FEE -
122000* FLOORED AT ZERO SO A DEEPLY ILLIQUID FILL CAN NEVER POST A
122100* NEGATIVE CREDIT TO THE CASH BALANCE.
122200 7200-COMPUTE-SELL-PROCEEDS.
122300     COMPUTE WS-NET-PROCEEDS-TEMP =
122400         WS-TRADE-GROSS-AMT - WS-TRADE-FEE-AMT.
122500     IF WS-NET-PROCEEDS-TEMP < 0
122600         MOVE 0 TO WS-SELL-PROCEEDS
122700     ELSE
122800         MOVE WS-NET-PROCEEDS-TEMP TO WS-SELL-PROCEEDS
122900     END-IF.
123000*
123100* SHARED DATE-ARITHMETIC UTILITY - CONVERTS A CCYYMMDD DATE
123200* INTO A SINGLE COMPARABLE DAY COUNT SO 3100 AND 3900 CAN
123300* SUBTRACT TWO DATES AND GET A "DAYS SINCE" FIGURE WITHOUT
123400* WRITING THE SUBTRACTION TWICE.
123500 8000-CONVERT-DATE-TO-DAYS.
123600*    30/360 DAY-COUNT CONVENTION - NO CALENDAR/LEAP-YEAR LOGIC,
123700*    MATCHES THE FIXED-INCOME DAY-COUNT ALREADY USED ELSEWHERE
123800*    IN THE SALGMESTER BATCH SUITE.  GOOD ENOUGH FOR THE "DAYS
123900*    SINCE" GATES, WHICH ONLY TEST AGAINST SMALL THRESHOLDS.
124000     COMPUTE WS-DATE-CONV-OUT =
124100         (WS-DATE-CONV-CCYY-N * 360) +
124200         (WS-DATE-CONV-MM-N * 30) +
124300         WS-DATE-CONV-DD-N.
124400*
124500* END-OF-RUN HOUSEKEEPING - CLOSES ALL FOUR FILES OPENED BACK
124600* IN 1200 SO THE OPERATING SYSTEM RELEASES THEM CLEANLY
124700* REGARDLESS OF WHICH STRATEGY PATH THE RUN TOOK.
124800 9000-CLOSE-ALL-FILES.
124900     CLOSE SALG-ACCOUNT-FILE.
125000     CLOSE SALG-POSITION-FILE.
125100     CLOSE SALG-INSTRUMENT-FILE.
125200     CLOSE SALG-TRADELOG-FILE.
125300     CLOSE SALG-PORTFOLIO-OUT-FILE.
