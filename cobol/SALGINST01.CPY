000100*****************************************************************
000200* SALG.INST01  -  SALGMESTER INSTRUMENT (MARKET SNAPSHOT) RECORD
000300* --------------------------------------------------------------
000400* ONE RECORD PER TRADABLE INSTRUMENT ON THE DAILY MARKET
000500* SNAPSHOT FILE.  CARRIES LAST PRICE, DAILY/WEEKLY CHANGE AND
000600* VOLATILITY, USED BY THE GROWTH-RANKING AND RISK-SCORING LOGIC
000700* IN SALG.DTC01.  BLANK SECTOR IS TREATED AS "UKJENT" (UNKNOWN)
000800* BY THE SECTOR-EXPOSURE AND DIVERSIFICATION PARAGRAPHS.
000900*
001000* MAINTENANCE
001100*   1988-06-20  RH    ORIGINAL LAYOUT (AMP MASTER-POSITION
001200*                      CARRY-OVER), SECURITY PRICE FIELDS ONLY.
001300*   1991-02-14  JLK   ADDED DAILY-CHANGE-PCT / WEEKLY-CHANGE-PCT.
001400*   1996-08-05  JLK   ADDED VOLATILITY AND SECTOR FOR THE NEW
001500*                      RISK-SCORE REPORT.
001600*   1999-01-11  PDQ   Y2K SWEEP - NO DATE FIELDS ON THIS RECORD,
001700*                      NO CHANGE REQUIRED.  LOGGED FOR THE FILE.
001800*   2009-07-01  SHR   RENUMBERED UNDER SALGMESTER COPYBOOK SET.
001900*   2014-05-19  MBF   RESERVED SPACE FOR THE EXCHANGE-CODE FIELD
002000*                      DISCUSSED FOR THE OSLO/NASDAQ CROSS-LISTING
002100*                      PROJECT.  SHELVED - FIELD NEVER ADDED.
002200*****************************************************************
002300 01  SALG-INSTRUMENT-REC.
002400     05  SALG-INST-SYMBOL              PIC X(10).
002500     05  SALG-INST-NAME                PIC X(30).
002600     05  SALG-INST-LAST-PRICE          PIC S9(7)V99.
002700     05  SALG-INST-DAILY-CHG-PCT       PIC S9(3)V9(6).
002800     05  SALG-INST-WEEKLY-CHG-PCT      PIC S9(3)V9(6).
002900     05  SALG-INST-VOLATILITY          PIC 9(3)V9(6).
003000     05  SALG-INST-SECTOR              PIC X(20).
003100     05  SALG-INST-LISTING-STATUS-CDE  PIC X(01) VALUE 'L'.
003200         88  SALG-INST-LISTED            VALUE 'L'.
003300         88  SALG-INST-SUSPENDED         VALUE 'S'.
003400         88  SALG-INST-DELISTED          VALUE 'D'.
003500     05  FILLER                        PIC X(12).
003600*        RESERVED - EXCHANGE-CODE, OSLO/NASDAQ PROJECT, 2014.
003700     05  FILLER                        PIC X(04).
