000100*****************************************************************
000200* SALG.POSN01  -  SALGMESTER PORTFOLIO POSITION RECORD
000300* --------------------------------------------------------------
000400* ONE RECORD PER OPEN POSITION ON THE PORTFOLIO INPUT FILE, AND
000500* ONE RECORD PER SURVIVING POSITION WRITTEN BACK TO PORTFOLIOOUT
000600* AFTER THE SELL AND BUY PASSES.  CARRIES THE SAME PRICE/RISK
000700* FIELDS AS SALG.INST01 PLUS THE HOLDING'S OWN QUANTITY, ENTRY
000800* PRICE AND ENTRY DATE.
000900*
001000* MAINTENANCE
001100*   1988-06-20  RH    ORIGINAL LAYOUT (APR ACCOUNT-POSITION
001200*                      CARRY-OVER).
001300*   1991-02-14  JLK   ADDED DAILY-CHANGE-PCT / WEEKLY-CHANGE-PCT
001400*                      TO MATCH THE INSTRUMENT LAYOUT.
001500*   1996-08-05  JLK   ADDED VOLATILITY AND SECTOR.
001600*   1999-01-11  PDQ   Y2K - ENTRY-DATE WIDENED TO X(10) FULL
001700*                      YYYY-MM-DD, NO MORE 2-DIGIT YEAR.
001800*   2009-07-01  SHR   RENUMBERED UNDER SALGMESTER COPYBOOK SET.
001900*   2012-03-08  MBF   RESERVED SPACE TO MATCH THE ACCOUNT-TYPE
002000*                      CODE ADDED TO SALG.ACCT01 FOR THE MARGIN-
002100*                      ACCOUNT PROJECT.  NEVER NEEDED HERE SINCE
002200*                      THE PROJECT NEVER SHIPPED.
002300*****************************************************************
002400 01  SALG-POSITION-REC.
002500     05  SALG-POSN-SYMBOL               PIC X(10).
002600     05  SALG-POSN-NAME                 PIC X(30).
002700     05  SALG-POSN-QUANTITY             PIC 9(7).
002800     05  SALG-POSN-ENTRY-PRICE          PIC S9(7)V99.
002900     05  SALG-POSN-LAST-PRICE           PIC S9(7)V99.
003000     05  SALG-POSN-DAILY-CHG-PCT        PIC S9(3)V9(6).
003100     05  SALG-POSN-WEEKLY-CHG-PCT       PIC S9(3)V9(6).
003200     05  SALG-POSN-VOLATILITY           PIC 9(3)V9(6).
003300     05  SALG-POSN-SECTOR               PIC X(20).
003400     05  SALG-POSN-ENTRY-DATE           PIC X(10).
003500     05  SALG-POSN-HOLD-CDE             PIC X(01) VALUE SPACE.
003600         88  SALG-POSN-HOLD-NONE             VALUE SPACE.
003700         88  SALG-POSN-HOLD-CORP-ACTION      VALUE 'C'.
003800         88  SALG-POSN-HOLD-LEGAL            VALUE 'L'.
003900     05  FILLER                         PIC X(09).
004000*        RESERVED - MARGIN-ACCOUNT PROJECT, 2012.
004100     05  FILLER                         PIC X(20).
